000010*
000020*           P L A Y E R   R E S U L T S   G R A P H
000030*
000040*    KTSGRFP.CPY  --  PROCEDURE DIVISION LOGIC SHARED BY THE
000050*    STANDINGS RUN AND THE PAIRING RUN.  2000-REBUILD-GRAPH
000060*    ZEROES THE PLAYER TABLE AND REPLAYS EVERY MATCH IN THE
000070*    MATCH TABLE AGAINST IT SO THE TWO PROGRAMS CANNOT DRIFT
000080*    APART ON WHAT A "WIN" OR A "BYE" COUNTS FOR.  CALLER
000090*    MUST HAVE THE PLAYER TABLE AND MATCH TABLE ALREADY
000100*    LOADED (SEE 000300-LOAD-PLAYERS / 000400-LOAD-RESULTS
000110*    IN THE DRIVER) BEFORE PERFORMING 2000-REBUILD-GRAPH.
000120*
000130 2000-REBUILD-GRAPH.
000140*
000150     PERFORM 2005-ZERO-PLAYER-ROW THRU 2005-EXIT
000160         VARYING GW-PX FROM 1 BY 1
000170             UNTIL GW-PX > GW-PLAYER-COUNT.
000180*
000190     PERFORM 2010-REPLAY-MATCH THRU 2010-EXIT
000200         VARYING GW-MX FROM 1 BY 1
000210             UNTIL GW-MX > GW-MATCH-COUNT.
000220*
000230 2000-EXIT.
000240     EXIT.
000250*
000260*           Z E R O   O N E   P L A Y E R   R O W
000270*
000280 2005-ZERO-PLAYER-ROW.
000290*
000300     MOVE ZERO TO GW-WINS-TOTAL(GW-PX).
000310     MOVE ZERO TO GW-WINS-EXCL-BYE(GW-PX).
000320     MOVE ZERO TO GW-BYE-COUNT(GW-PX).
000330     MOVE ZERO TO GW-LOSS-COUNT(GW-PX).
000340     MOVE ZERO TO GW-TIE-COUNT(GW-PX).
000350     MOVE ZERO TO GW-OPP-COUNT(GW-PX).
000360     MOVE ZERO TO GW-LOST-ROUND-COUNT(GW-PX).
000370*
000380 2005-EXIT.
000390     EXIT.
000400*
000410*              R E P L A Y   O N E   M A T C H
000420*
000430 2010-REPLAY-MATCH.
000440*
000450     IF GW-M-RESULT(GW-MX) = "PENDING"
000460         GO TO 2010-EXIT.
000470*
000480     IF GW-M-RESULT(GW-MX) = "BYE"
000490         MOVE GW-M-PLAYER-A(GW-MX) TO GW-FIND-ID
000500         PERFORM 2020-FIND-PLAYER THRU 2020-EXIT
000510         IF GW-FIND-INDEX NOT = ZERO
000520             ADD 1 TO GW-WINS-TOTAL(GW-FIND-INDEX)
000530             ADD 1 TO GW-BYE-COUNT(GW-FIND-INDEX)
000540         END-IF
000550         GO TO 2010-EXIT.
000560*
000570*        A RECORD WITH NO OPPONENT AND A RESULT OTHER THAN
000580*        BYE IS TREATED AS A SCHEDULING STUB AND IGNORED.
000590*
000600     IF GW-M-PLAYER-B(GW-MX) = SPACES
000610         GO TO 2010-EXIT.
000620*
000630     IF GW-M-RESULT(GW-MX) = "A" OR GW-M-RESULT(GW-MX) = "B"
000640         IF GW-M-RESULT(GW-MX) = "A"
000650             MOVE GW-M-PLAYER-A(GW-MX) TO GW-WINNER-ID
000660             MOVE GW-M-PLAYER-B(GW-MX) TO GW-LOSER-ID
000670         ELSE
000680             MOVE GW-M-PLAYER-B(GW-MX) TO GW-WINNER-ID
000690             MOVE GW-M-PLAYER-A(GW-MX) TO GW-LOSER-ID
000700         END-IF
000710         MOVE GW-WINNER-ID TO GW-FIND-ID
000720         PERFORM 2020-FIND-PLAYER THRU 2020-EXIT
000730         MOVE GW-FIND-INDEX TO GW-WINNER-INDEX
000740         MOVE GW-LOSER-ID TO GW-FIND-ID
000750         PERFORM 2020-FIND-PLAYER THRU 2020-EXIT
000760         MOVE GW-FIND-INDEX TO GW-LOSER-INDEX
000770         IF GW-WINNER-INDEX NOT = ZERO
000780                 AND GW-LOSER-INDEX NOT = ZERO
000790             ADD 1 TO GW-WINS-TOTAL(GW-WINNER-INDEX)
000800             ADD 1 TO GW-WINS-EXCL-BYE(GW-WINNER-INDEX)
000810             ADD 1 TO GW-OPP-COUNT(GW-WINNER-INDEX)
000820             MOVE GW-LOSER-ID TO
000830                 GW-OPP-ID(GW-WINNER-INDEX
000840                           GW-OPP-COUNT(GW-WINNER-INDEX))
000850             ADD 1 TO GW-LOSS-COUNT(GW-LOSER-INDEX)
000860             ADD 1 TO GW-OPP-COUNT(GW-LOSER-INDEX)
000870             MOVE GW-WINNER-ID TO
000880                 GW-OPP-ID(GW-LOSER-INDEX
000890                           GW-OPP-COUNT(GW-LOSER-INDEX))
000900             ADD 1 TO GW-LOST-ROUND-COUNT(GW-LOSER-INDEX)
000910             MOVE GW-M-ROUND-NO(GW-MX) TO
000920                 GW-LOST-ROUND(GW-LOSER-INDEX
000930                       GW-LOST-ROUND-COUNT(GW-LOSER-INDEX))
000940         END-IF
000950         GO TO 2010-EXIT.
000960*
000970     IF GW-M-RESULT(GW-MX) = "TIE"
000980         MOVE GW-M-PLAYER-A(GW-MX) TO GW-FIND-ID
000990         PERFORM 2020-FIND-PLAYER THRU 2020-EXIT
001000         MOVE GW-FIND-INDEX TO GW-WINNER-INDEX
001010         MOVE GW-M-PLAYER-B(GW-MX) TO GW-FIND-ID
001020         PERFORM 2020-FIND-PLAYER THRU 2020-EXIT
001030         MOVE GW-FIND-INDEX TO GW-LOSER-INDEX
001040         IF GW-WINNER-INDEX NOT = ZERO
001050                 AND GW-LOSER-INDEX NOT = ZERO
001060             ADD 1 TO GW-TIE-COUNT(GW-WINNER-INDEX)
001070             ADD 1 TO GW-OPP-COUNT(GW-WINNER-INDEX)
001080             MOVE GW-M-PLAYER-B(GW-MX) TO
001090                 GW-OPP-ID(GW-WINNER-INDEX
001100                           GW-OPP-COUNT(GW-WINNER-INDEX))
001110             ADD 1 TO GW-TIE-COUNT(GW-LOSER-INDEX)
001120             ADD 1 TO GW-OPP-COUNT(GW-LOSER-INDEX)
001130             MOVE GW-M-PLAYER-A(GW-MX) TO
001140                 GW-OPP-ID(GW-LOSER-INDEX
001150                           GW-OPP-COUNT(GW-LOSER-INDEX))
001160         END-IF.
001170*
001180 2010-EXIT.
001190     EXIT.
001200*
001210*          F I N D   P L A Y E R   B Y   I D
001220*
001230 2020-FIND-PLAYER.
001240*
001250     MOVE ZERO TO GW-FIND-INDEX.
001260     PERFORM 2025-CHECK-PLAYER-ROW THRU 2025-EXIT
001270         VARYING GW-PX FROM 1 BY 1
001280             UNTIL GW-PX > GW-PLAYER-COUNT.
001290*
001300 2020-EXIT.
001310     EXIT.
001320*
001330 2025-CHECK-PLAYER-ROW.
001340*
001350     IF GW-PLAYER-ID(GW-PX) = GW-FIND-ID
001360         MOVE GW-PX TO GW-FIND-INDEX.
001370*
001380 2025-EXIT.
001390     EXIT.
