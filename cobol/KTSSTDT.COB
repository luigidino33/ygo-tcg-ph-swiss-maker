000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.    KTSSTDT.
000040*
000050 AUTHOR.        J. D. MCCLENDON.
000060*
000070 INSTALLATION.  SUN VALLEY SYSTEMS.
000080*
000090 DATE-WRITTEN.  03/02/89.
000100*
000110*    MODIFIED   11/14/91.
000120*    MODIFIED   06/09/94.
000130*    MODIFIED   02/11/98.
000140*    MODIFIED   09/30/99.
000150*    MODIFIED   04/17/03.
000160*
000170*        *******************************
000180*        *                             *
000190*        *     Judson D. McClendon     *
000200*        *     Sun Valley Systems      *
000210*        *     329 37th Court N.E.     *
000220*        *     Birmingham, AL 35215    *
000230*        *        205-853-8440         *
000240*        *                             *
000250*        *******************************
000260*
000270 DATE-COMPILED.
000280*
000290 SECURITY.      UNCLASSIFIED.
000300*
000310*****************************************************
000320*                                                   *
000330*    K T S S T D T  --  STANDINGS  COMPUTATION      *
000340*                                                   *
000350*    REBUILDS EVERY PLAYER'S WIN/LOSS/TIE/BYE       *
000360*    RECORD FROM THE RESULTS FILE, COMPUTES THE     *
000370*    KTS TIE-BREAKER KEY, RANKS THE FIELD, AND      *
000380*    WRITES ONE STANDINGS RECORD PER ENTRANT IN     *
000390*    RANK ORDER.  RUN AFTER EVERY ROUND IS FULLY     *
000400*    REPORTED.  THE SAME GRAPH/CALCULATOR LIBRARY   *
000410*    (KTSGRFW/KTSGRFP/KTSCLCW/KTSCLCP) IS SHARED     *
000420*    WITH KTSPRST SO THE TWO JOBS CAN NEVER SCORE   *
000430*    A MATCH DIFFERENTLY.                           *
000440*                                                   *
000450*****************************************************
000460*
000470*                 C H A N G E   L O G
000480*
000490*    DATE      BY    REQUEST   DESCRIPTION
000500*    --------  ----  --------  --------------------------
000510*    03/02/89  JDM   K-0114    ORIGINAL WRITE-UP FOR THE
000520*                              SPRING REGIONAL EVENT.
000530*    08/19/89  JDM   K-0126    FIXED BBB TO EXCLUDE BYES
000540*                              FROM THE OPPONENT LIST.
000550*    11/14/91  JDM   K-0188    ADDED DDD (LOSS-ROUND SUM
000560*                              OF SQUARES) TIE-BREAKER.
000570*    04/02/92  TLW   K-0201    PACKED KTS KEY REPLACES THE
000580*                              OLD FOUR-FIELD MAJOR SORT.
000590*    06/09/94  JDM   K-0247    RAISED PLAYER TABLE TO 200
000600*                              ENTRIES FOR THE STATE OPEN.
000610*    02/11/98  TLW   K-0289    RAISED MATCH TABLE TO 4000
000620*                              FOR THE EIGHT-ROUND FORMAT.
000630*    09/30/99  RFK   K-0301    YEAR 2000 READINESS REVIEW --
000640*                              NO TWO-DIGIT YEAR FIELDS IN
000650*                              THIS PROGRAM.  NONE FOUND.
000660*    03/15/01  RFK   K-0318    TRAILER LINE ADDED TO THE
000670*                              STANDINGS FILE PER T.D.
000680*                              REQUEST AT STATE FINALS.
000690*    04/17/03  CDH   K-0340    STANDINGS CALCULATOR SPLIT
000700*                              OUT TO KTSCLCW/KTSCLCP SO
000710*                              KTSPRST COULD SHARE IT.
000720*    07/22/05  CDH   K-0356    DROPPED THE TOURN-HDR SELECT --
000730*                              THIS RUN NEVER NEEDED ANYTHING
000740*                              OFF THE HEADER RECORD.  KTSPRST
000750*                              STILL READS IT FOR TOTAL-ROUNDS.
000760*
000770 ENVIRONMENT DIVISION.
000780*
000790 CONFIGURATION SECTION.
000800*
000810 SPECIAL-NAMES.
000820     C01 IS TOP-OF-FORM.
000830*
000840 INPUT-OUTPUT SECTION.
000850*
000860 FILE-CONTROL.
000870*
000880     SELECT PLAYERS-FILE    ASSIGN TO PLAYERS
000890         ORGANIZATION IS LINE SEQUENTIAL.
000900*
000910     SELECT RESULTS-FILE    ASSIGN TO RESULTS
000920         ORGANIZATION IS LINE SEQUENTIAL.
000930*
000940     SELECT STANDINGS-FILE  ASSIGN TO STANDING
000950         ORGANIZATION IS LINE SEQUENTIAL.
000960*
000970 I-O-CONTROL.
000980*
000990 DATA DIVISION.
001000*
001010 FILE SECTION.
001020*
001030 FD  PLAYERS-FILE.
001040*
001050     COPY "KTSPLYR.CPY".
001060*
001070 FD  RESULTS-FILE.
001080*
001090     COPY "KTSMTCH.CPY".
001100*
001110 FD  STANDINGS-FILE.
001120*
001130     COPY "KTSSTND.CPY".
001140*
001150 WORKING-STORAGE SECTION.
001160*
001170*                     ALPHA 77'S
001180*
001190 77  WS-PLAYERS-EOF-FLAG         PIC  9(01)  COMP VALUE ZERO.
001200 77  WS-RESULTS-EOF-FLAG         PIC  9(01)  COMP VALUE ZERO.
001210*
001220*                    NUMERIC 77'S
001230*
001240 77  WS-TRAILER-RANK             PIC  9(03)  COMP VALUE 999.      K-0318  
001250*
001260     COPY "KTSGRFW.CPY".
001270*
001280     COPY "KTSCLCW.CPY".                                          K-0340  
001290*
001300 PROCEDURE DIVISION.
001310*
001320*                        C O N T R O L
001330*
001340 000000-CONTROL.
001350*
001360     PERFORM 000100-INITIALIZE THRU 000100-EXIT.
001370     PERFORM 000300-LOAD-PLAYERS THRU 000300-EXIT.
001380     PERFORM 000400-LOAD-RESULTS THRU 000400-EXIT.
001390     PERFORM 2000-REBUILD-GRAPH THRU 2000-EXIT.
001400     PERFORM 3000-COMPUTE-STANDINGS THRU 3000-EXIT.
001410     PERFORM 000500-WRITE-STANDINGS THRU 000500-EXIT.
001420     PERFORM 000510-WRITE-TRAILER THRU 000510-EXIT.               K-0318  
001430     PERFORM 000900-TERMINATE THRU 000900-EXIT.
001440*
001450 000000-EXIT.
001460     STOP RUN.
001470*
001480*                  I N I T I A L I Z E
001490*
001500 000100-INITIALIZE.
001510*
001520     OPEN INPUT  PLAYERS-FILE.
001530     OPEN INPUT  RESULTS-FILE.
001540     OPEN OUTPUT STANDINGS-FILE.
001550*
001560 000100-EXIT.
001570     EXIT.
001580*
001590*                L O A D   P L A Y E R S
001600*
001610 000300-LOAD-PLAYERS.
001620*
001630     MOVE ZERO TO GW-PLAYER-COUNT.
001640     MOVE ZERO TO WS-PLAYERS-EOF-FLAG.
001650     PERFORM 000310-READ-PLAYER THRU 000310-EXIT
001660         UNTIL WS-PLAYERS-EOF-FLAG = 1.
001670*
001680 000300-EXIT.
001690     EXIT.
001700*
001710 000310-READ-PLAYER.
001720*
001730     READ PLAYERS-FILE
001740         AT END
001750             MOVE 1 TO WS-PLAYERS-EOF-FLAG
001760         NOT AT END
001770             ADD 1 TO GW-PLAYER-COUNT
001780             MOVE PR-PLAYER-ID   TO GW-PLAYER-ID(GW-PLAYER-COUNT)
001790             MOVE PR-PLAYER-NAME TO
001800                 GW-PLAYER-NAME(GW-PLAYER-COUNT)
001810     END-READ.
001820*
001830 000310-EXIT.
001840     EXIT.
001850*
001860*                L O A D   R E S U L T S
001870*
001880 000400-LOAD-RESULTS.
001890*
001900     MOVE ZERO TO GW-MATCH-COUNT.
001910     MOVE ZERO TO WS-RESULTS-EOF-FLAG.
001920     PERFORM 000405-READ-RESULT THRU 000405-EXIT
001930         UNTIL WS-RESULTS-EOF-FLAG = 1.
001940*
001950 000400-EXIT.
001960     EXIT.
001970*
001980 000405-READ-RESULT.
001990*
002000     READ RESULTS-FILE
002010         AT END
002020             MOVE 1 TO WS-RESULTS-EOF-FLAG
002030         NOT AT END
002040             ADD 1 TO GW-MATCH-COUNT
002050             MOVE MR-ROUND-NO TO GW-M-ROUND-NO(GW-MATCH-COUNT)
002060             MOVE MR-TABLE-NO TO GW-M-TABLE-NO(GW-MATCH-COUNT)
002070             MOVE MR-PLAYER-A TO GW-M-PLAYER-A(GW-MATCH-COUNT)
002080             MOVE MR-PLAYER-B TO GW-M-PLAYER-B(GW-MATCH-COUNT)
002090             MOVE MR-RESULT   TO GW-M-RESULT(GW-MATCH-COUNT)
002100     END-READ.
002110*
002120 000405-EXIT.
002130     EXIT.
002140*
002150     COPY "KTSGRFP.CPY".
002160*
002170     COPY "KTSCLCP.CPY".                                          K-0340  
002180*
002190*              W R I T E   S T A N D I N G S
002200*
002210 000500-WRITE-STANDINGS.
002220*
002230     PERFORM 000505-WRITE-ONE-STANDING THRU 000505-EXIT
002240         VARYING CW-I FROM 1 BY 1
002250             UNTIL CW-I > CW-STAND-COUNT.
002260*
002270 000500-EXIT.
002280     EXIT.
002290*
002300 000505-WRITE-ONE-STANDING.
002310*
002320     MOVE CW-RANK(CW-I)        TO SR-RANK.
002330     MOVE CW-PLAYER-ID(CW-I)   TO SR-PLAYER-ID.
002340     MOVE CW-PLAYER-NAME(CW-I) TO SR-PLAYER-NAME.
002350     MOVE CW-PTS(CW-I)         TO SR-PTS.
002360     MOVE CW-MW-PCT-ED(CW-I)   TO SR-MW-PCT.
002370     MOVE CW-OMW-PCT-ED(CW-I)  TO SR-OMW-PCT.
002380     MOVE CW-OOMW-PCT-ED(CW-I) TO SR-OOMW-PCT.
002390     MOVE CW-DDD(CW-I)         TO SR-DDD.
002400     MOVE CW-KTS-KEY(CW-I)     TO SR-KTS-KEY.
002410     WRITE SR-STANDING-RECORD.
002420*
002430 000505-EXIT.
002440     EXIT.
002450*
002460*                W R I T E   T R A I L E R
002470*
002480*    ADDED PER T.D. REQUEST 03/15/01 -- A CLOSING LINE SO
002490*    A TOURNAMENT DIRECTOR SCANNING THE FILE ON A SCREEN
002500*    CAN TELL AT A GLANCE THE LIST DID NOT GET CUT OFF.
002510*
002520 000510-WRITE-TRAILER.                                            K-0318  
002530*                                                                 K-0318  
002540     MOVE WS-TRAILER-RANK       TO SR-RANK.                       K-0318  
002550     MOVE SPACES                TO SR-PLAYER-ID.                  K-0318  
002560     MOVE "*** END OF STANDINGS ***"                              K-0318  
002570                                 TO SR-PLAYER-NAME.               K-0318  
002580     MOVE CW-STAND-COUNT        TO SR-PTS.                        K-0318  
002590     MOVE ZERO                  TO SR-MW-PCT.                     K-0318  
002600     MOVE ZERO                  TO SR-OMW-PCT.                    K-0318  
002610     MOVE ZERO                  TO SR-OOMW-PCT.                   K-0318  
002620     MOVE ZERO                  TO SR-DDD.                        K-0318  
002630     MOVE ZERO                  TO SR-KTS-KEY.                    K-0318  
002640     WRITE SR-STANDING-RECORD.                                    K-0318  
002650*                                                                 K-0318  
002660 000510-EXIT.                                                     K-0318  
002670     EXIT.                                                        K-0318  
002680*                                                                 K-0318  
002690*                  T E R M I N A T E                              K-0318  
002700*                                                                 K-0318  
002710 000900-TERMINATE.
002720*
002730     CLOSE PLAYERS-FILE.
002740     CLOSE RESULTS-FILE.
002750     CLOSE STANDINGS-FILE.
002760*
002770 000900-EXIT.
002780     EXIT.
