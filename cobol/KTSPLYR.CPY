000010*
000020*                  P L A Y E R   R E C O R D
000030*
000040*    KTSPLYR.CPY  --  ONE RECORD PER ENTRANT.  LOADED ONCE AT
000050*    THE TOP OF BOTH BATCH RUNS AND HELD IN THE PLAYER TABLE
000060*    (SEE KTSGRFW.CPY) FOR THE LIFE OF THE RUN.  PLAYER-ID IS
000070*    UNIQUE AND IS THE ONLY FIELD CARRIED FORWARD INTO THE
000080*    RESULTS, STANDINGS AND PAIRINGS FILES.
000090*
000100 01  PR-PLAYER-RECORD.
000110     05  PR-PLAYER-ID            PIC  X(12).
000120     05  PR-PLAYER-NAME          PIC  X(30).
000130     05  FILLER                  PIC  X(05).
