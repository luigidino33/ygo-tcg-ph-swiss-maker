000010*
000020*                P A I R I N G   R E C O R D
000030*
000040*    KTSPAIR.CPY  --  ONE OUTPUT LINE PER TABLE FOR THE ROUND
000050*    JUST PAIRED, WRITTEN BY KTSPRST IN ASCENDING TABLE-NO
000060*    ORDER.  PX-RESULT IS ALWAYS "PENDING" WHEN THIS RECORD
000070*    IS FIRST WRITTEN -- THE SCOREKEEPER POSTS THE OUTCOME
000080*    LATER DIRECTLY ON THE MATCHING RESULTS RECORD.
000090*
000100 01  PX-PAIRING-RECORD.
000110     05  PX-ROUND-NO             PIC  9(02).
000120     05  FILLER                  PIC  X(02)  VALUE SPACES.
000130     05  PX-TABLE-NO             PIC  9(03).
000140     05  FILLER                  PIC  X(02)  VALUE SPACES.
000150     05  PX-PLAYER-A             PIC  X(12).
000160     05  FILLER                  PIC  X(02)  VALUE SPACES.
000170     05  PX-PLAYER-B             PIC  X(12).
000180     05  FILLER                  PIC  X(02)  VALUE SPACES.
000190     05  PX-RESULT               PIC  X(07).
000200     05  FILLER                  PIC  X(06)  VALUE SPACES.
