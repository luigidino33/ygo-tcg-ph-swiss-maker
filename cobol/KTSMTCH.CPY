000010*
000020*                   M A T C H   R E C O R D
000030*
000040*    KTSMTCH.CPY  --  ONE RECORD PER TABLE PER ROUND.  WRITTEN
000050*    BY THE PAIRING RUN WITH RESULT = "PENDING" AND REWRITTEN
000060*    BY THE SCOREKEEPER (OUTSIDE THESE PROGRAMS) ONCE A TABLE
000070*    REPORTS IN.  MR-RND-TBL-KEY IS AN ALTERNATE VIEW OF THE
000080*    ROUND/TABLE PAIR USED WHEN THE TWO HAVE TO BE COMPARED
000090*    OR MOVED AS A SINGLE FIVE-DIGIT VALUE.
000100*
000110 01  MR-MATCH-RECORD.
000120     05  MR-ROUND-TABLE.
000130         10  MR-ROUND-NO         PIC  9(02).
000140         10  MR-TABLE-NO         PIC  9(03).
000150     05  MR-RND-TBL-KEY REDEFINES MR-ROUND-TABLE
000160                                 PIC  9(05).
000170     05  MR-MATCH-ID             PIC  X(12).
000180     05  MR-PLAYER-A             PIC  X(12).
000190     05  MR-PLAYER-B             PIC  X(12).
000200     05  MR-RESULT               PIC  X(07).
000210         88  MR-RESULT-A                 VALUE "A      ".
000220         88  MR-RESULT-B                 VALUE "B      ".
000230         88  MR-RESULT-TIE                VALUE "TIE    ".
000240         88  MR-RESULT-BYE                VALUE "BYE    ".
000250         88  MR-RESULT-PENDING             VALUE "PENDING".
000260     05  FILLER                  PIC  X(03).
