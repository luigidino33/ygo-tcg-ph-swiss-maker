000010*
000020*           P L A Y E R   R E S U L T S   G R A P H
000030*
000040*    KTSGRFW.CPY  --  WORKING STORAGE FOR KTSGRFP.CPY.  THE
000050*    PLAYER TABLE HOLDS ONE ENTRY PER ENTRANT, LOADED FROM
000060*    THE PLAYERS FILE.  THE MATCH TABLE HOLDS THE ENTIRE
000070*    RESULTS FILE IN MEMORY SO IT CAN BE REPLAYED AS OFTEN
000080*    AS A RUN NEEDS WITHOUT REOPENING THE FILE.  EVERY TABLE
000090*    IN THIS AREA IS SIZED FOR THE LARGEST TOURNAMENT THIS
000100*    SHOP HAS EVER RUN PLUS A COMFORTABLE MARGIN -- SEE THE
000110*    SIZING NOTE OF 1994-02-11 BELOW.
000120*
000130 01  GRAPH-WORK-AREA.
000140     05  GW-PLAYER-COUNT         PIC  9(03)  COMP VALUE ZERO.
000150     05  GW-MATCH-COUNT          PIC  9(04)  COMP VALUE ZERO.
000160*
000170*        SIZING NOTE 1994-02-11 (JDM) -- 200 PLAYERS, 99
000180*        ROUNDS AND 4000 MATCH RECORDS COVER EVERY STATE
000190*        AND REGIONAL EVENT THIS SHOP HAS BEEN ASKED TO RUN.
000200*
000210     05  GW-PLAYER-TABLE.
000220         10  GW-PLAYER-ROW OCCURS 200 TIMES.
000230             15  GW-PLAYER-ID            PIC X(12).
000240             15  GW-PLAYER-NAME          PIC X(30).
000250             15  GW-WINS-TOTAL           PIC 9(03) COMP.
000260             15  GW-WINS-EXCL-BYE        PIC 9(03) COMP.
000270             15  GW-BYE-COUNT            PIC 9(03) COMP.
000280             15  GW-LOSS-COUNT           PIC 9(03) COMP.
000290             15  GW-TIE-COUNT            PIC 9(03) COMP.
000300             15  GW-OPP-COUNT            PIC 9(03) COMP.
000310             15  GW-OPP-ID OCCURS 99 TIMES
000320                                 PIC X(12).
000330             15  GW-LOST-ROUND-COUNT     PIC 9(03) COMP.
000340             15  GW-LOST-ROUND OCCURS 99 TIMES
000350                                 PIC 9(02).
000360     05  GW-MATCH-TABLE.
000370         10  GW-MATCH-ROW OCCURS 4000 TIMES.
000380             15  GW-M-ROUND-NO           PIC 9(02).
000390             15  GW-M-TABLE-NO           PIC 9(03).
000400             15  GW-M-PLAYER-A           PIC X(12).
000410             15  GW-M-PLAYER-B           PIC X(12).
000420             15  GW-M-RESULT             PIC X(07).
000430     05  FILLER                      PIC X(04).
000440*
000450 01  GRAPH-SUBSCRIPTS.
000460     05  GW-PX                   PIC  9(03)  COMP VALUE ZERO.
000470     05  GW-MX                   PIC  9(04)  COMP VALUE ZERO.
000480     05  GW-FIND-ID              PIC  X(12)  VALUE SPACES.
000490     05  GW-FIND-INDEX           PIC  9(03)  COMP VALUE ZERO.
000500     05  GW-WINNER-ID            PIC  X(12)  VALUE SPACES.
000510     05  GW-LOSER-ID             PIC  X(12)  VALUE SPACES.
000520     05  GW-WINNER-INDEX         PIC  9(03)  COMP VALUE ZERO.
000530     05  GW-LOSER-INDEX          PIC  9(03)  COMP VALUE ZERO.
000540     05  FILLER                  PIC  X(04)  VALUE SPACES.
