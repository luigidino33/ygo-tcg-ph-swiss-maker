000010*
000020*                S T A N D I N G S   R E C O R D
000030*
000040*    KTSSTND.CPY  --  ONE OUTPUT LINE PER PLAYER, WRITTEN BY
000050*    KTSSTDT IN FINISHED RANK ORDER.  SR-KTS-KEY IS THE SAME
000060*    THIRTEEN-DIGIT SORT KEY THE PAIRING RUN RE-DERIVES FROM
000070*    THE RESULTS FILE -- IT IS CARRIED HERE FOR AN AUDIT TRAIL
000080*    ONLY AND IS REDEFINED INTO ITS FOUR COMPONENT GROUPS BELOW
000090*    PURELY FOR THAT AUDIT READING, NOT FOR ANY ARITHMETIC.
000100*
000110 01  SR-STANDING-RECORD.
000120     05  SR-RANK                 PIC  9(03).
000130     05  FILLER                  PIC  X(02)  VALUE SPACES.
000140     05  SR-PLAYER-ID            PIC  X(12).
000150     05  FILLER                  PIC  X(02)  VALUE SPACES.
000160     05  SR-PLAYER-NAME          PIC  X(30).
000170     05  FILLER                  PIC  X(01)  VALUE SPACES.
000180     05  SR-PTS                  PIC  9(03).
000190     05  FILLER                  PIC  X(02)  VALUE SPACES.
000200     05  SR-MW-PCT               PIC  9(03)V9.
000210     05  FILLER                  PIC  X(02)  VALUE SPACES.
000220     05  SR-OMW-PCT              PIC  9(03)V9.
000230     05  FILLER                  PIC  X(02)  VALUE SPACES.
000240     05  SR-OOMW-PCT             PIC  9(03)V9.
000250     05  FILLER                  PIC  X(02)  VALUE SPACES.
000260     05  SR-DDD                  PIC  9(03).
000270     05  FILLER                  PIC  X(02)  VALUE SPACES.
000280     05  SR-KTS-KEY              PIC  9(13).
000290     05  SR-KTS-KEY-R REDEFINES SR-KTS-KEY.
000300         10  SR-KTS-AA                   PIC 9(04).
000310         10  SR-KTS-BBB                  PIC 9(03).
000320         10  SR-KTS-CCC                  PIC 9(03).
000330         10  SR-KTS-DDD                  PIC 9(03).
000340     05  FILLER                  PIC  X(04)  VALUE SPACES.
