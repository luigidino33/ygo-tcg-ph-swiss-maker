000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.    KTSPRST.
000040*
000050 AUTHOR.        J. D. MCCLENDON.
000060*
000070 INSTALLATION.  SUN VALLEY SYSTEMS.
000080*
000090 DATE-WRITTEN.  03/09/89.
000100*
000110*    MODIFIED   11/21/91.
000120*    MODIFIED   06/09/94.
000130*    MODIFIED   02/11/98.
000140*    MODIFIED   09/30/99.
000150*    MODIFIED   04/17/03.
000160*
000170*        *******************************
000180*        *                             *
000190*        *     Judson D. McClendon     *
000200*        *     Sun Valley Systems      *
000210*        *     329 37th Court N.E.     *
000220*        *     Birmingham, AL 35215    *
000230*        *        205-853-8440         *
000240*        *                             *
000250*        *******************************
000260*
000270 DATE-COMPILED.
000280*
000290 SECURITY.      UNCLASSIFIED.
000300*
000310*****************************************************
000320*                                                   *
000330*    K T S P R S T  --  S W I S S   P A I R I N G   *
000340*                                                   *
000350*    DETERMINES THE HIGHEST ROUND ALREADY REPORTED  *
000360*    IN THE RESULTS FILE AND, IF THAT ROUND IS NOT   *
000370*    STILL PENDING AND THE SCHEDULE IS NOT YET FULL, *
000380*    PAIRS THE NEXT ROUND.  ROUND ONE IS A RANDOM     *
000390*    SHUFFLE.  LATER ROUNDS GROUP THE FIELD INTO      *
000400*    MATCH-POINT BRACKETS AND PAIR EACH BRACKET BY    *
000410*    BACKTRACKING, CARRYING AN ODD PLAYER DOWN INTO   *
000420*    THE NEXT BRACKET, AVOIDING REPEAT PAIRINGS WHEN  *
000430*    A REPEAT-FREE PAIRING OF THE BRACKET EXISTS.     *
000440*                                                   *
000450*****************************************************
000460*
000470*                 C H A N G E   L O G
000480*
000490*    DATE      BY    REQUEST   DESCRIPTION
000500*    --------  ----  --------  --------------------------
000510*    03/09/89  JDM   K-0115    ORIGINAL WRITE-UP.  STRAIGHT
000520*                              RANDOM PAIRING EVERY ROUND --
000530*                              NO BRACKETS YET.
000540*    11/21/91  JDM   K-0189    BRACKETED SWISS PAIRING AND
000550*                              THE CARRY-DOWN RULE ADDED
000560*                              FOR THE FALL INVITATIONAL.
000570*    04/02/92  TLW   K-0202    BACKTRACKING MATCHER REPLACES
000580*                              THE OLD FIRST-FIT PAIRING --
000590*                              FIRST-FIT WAS DEAD-ENDING ON
000600*                              LOPSIDED BRACKETS.
000610*    06/09/94  JDM   K-0248    BYE SELECTION NOW CONSIDERS
000620*                              PRIOR BYES, NOT JUST POINTS.
000630*    02/11/98  TLW   K-0290    SECOND BACKTRACK PASS ADDED
000640*                              THAT ALLOWS A REPEAT PAIRING
000650*                              WHEN NO CLEAN BRACKET EXISTS.
000660*    09/30/99  RFK   K-0302    YEAR 2000 READINESS REVIEW --
000670*                              NO TWO-DIGIT YEAR FIELDS IN
000680*                              THIS PROGRAM.  NONE FOUND.
000690*    04/17/03  CDH   K-0341    STANDINGS CALCULATOR SPLIT
000700*                              OUT TO KTSCLCW/KTSCLCP AND
000710*                              SHARED WITH KTSSTDT.
000720*
000730*    NOTE (CDH 04/17/03) -- THIS RUN REFUSES TO PAIR A NEW
000740*    ROUND WHILE THE LATEST ROUND STILL HAS A PENDING TABLE.
000750*    RE-PAIRING AN OPEN ROUND FROM ITS ORIGINAL STANDINGS
000760*    (A "RESTART") IS A SCOREKEEPER-DESK FUNCTION, NOT A
000770*    BATCH FUNCTION, AND IS OUT OF SCOPE HERE -- SEE K-0341
000780*    FOLDER.
000790*
000800 ENVIRONMENT DIVISION.
000810*
000820 CONFIGURATION SECTION.
000830*
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM.
000860*
000870 INPUT-OUTPUT SECTION.
000880*
000890 FILE-CONTROL.
000900*
000910     SELECT TOURN-HDR-FILE  ASSIGN TO TOURNHDR
000920         ORGANIZATION IS LINE SEQUENTIAL.
000930*
000940     SELECT PLAYERS-FILE    ASSIGN TO PLAYERS
000950         ORGANIZATION IS LINE SEQUENTIAL.
000960*
000970     SELECT RESULTS-FILE    ASSIGN TO RESULTS
000980         ORGANIZATION IS LINE SEQUENTIAL.
000990*
001000     SELECT PAIRINGS-FILE   ASSIGN TO PAIRINGS
001010         ORGANIZATION IS LINE SEQUENTIAL.
001020*
001030 I-O-CONTROL.
001040*
001050 DATA DIVISION.
001060*
001070 FILE SECTION.
001080*
001090 FD  TOURN-HDR-FILE.
001100*
001110     COPY "KTSTHDR.CPY".
001120*
001130 FD  PLAYERS-FILE.
001140*
001150     COPY "KTSPLYR.CPY".
001160*
001170 FD  RESULTS-FILE.
001180*
001190     COPY "KTSMTCH.CPY".
001200*
001210 FD  PAIRINGS-FILE.
001220*
001230     COPY "KTSPAIR.CPY".
001240*
001250 WORKING-STORAGE SECTION.
001260*
001270*                     ALPHA 77'S
001280*
001290 77  WS-PLAYERS-EOF-FLAG         PIC  9(01)  COMP VALUE ZERO.
001300 77  WS-RESULTS-EOF-FLAG         PIC  9(01)  COMP VALUE ZERO.
001310 77  WS-REPEAT-FLAG              PIC  9(01)  COMP VALUE ZERO.
001320 77  WS-VALID-ERR-FLAG           PIC  9(01)  COMP VALUE ZERO.
001330*
001340*                    NUMERIC 77'S
001350*
001360 77  WS-DIV-Q                    PIC  9(05)  COMP VALUE ZERO.
001370 77  WS-DIV-R                    PIC  9(05)  COMP VALUE ZERO.
001380 77  WS-PAIR-N                   PIC  9(03)  COMP VALUE ZERO.
001390 77  WS-NB-I                     PIC  9(03)  COMP VALUE ZERO.
001400 77  WS-BRACKET-PTS              PIC  9(04)  COMP VALUE ZERO.
001410*
001420*             B Y E   S E L E C T I O N   W O R K
001430*
001440 01  BYE-SELECT-WORK.
001450     05  WS-BEST-PTS             PIC  9(04)  COMP VALUE ZERO.
001460     05  WS-BEST-BYES            PIC  9(03)  COMP VALUE ZERO.
001470     05  WS-BEST-KTS             PIC  9(13)       VALUE ZERO.
001480     05  WS-BEST-NAME            PIC  X(30)       VALUE SPACES.
001490     05  WS-CAND-BYES            PIC  9(03)  COMP VALUE ZERO.
001500     05  FILLER                  PIC  X(04)  VALUE SPACES.
001510*
001520     COPY "KTSGRFW.CPY".
001530*
001540     COPY "KTSCLCW.CPY".                                          K-0341  
001550*
001560*        N O N - B Y E   S T A N D I N G S   L I S T
001570*
001580*    A COPY OF CW-STAND-TABLE WITH THE BYE PLAYER, IF ANY,
001590*    LEFT OUT -- SO THE BRACKET SCAN BELOW NEVER HAS TO
001600*    STOP AND CHECK FOR THE BYE MID-BRACKET.
001610*
001620 01  NONBYE-WORK-AREA.
001630     05  NB-COUNT                PIC  9(03)  COMP VALUE ZERO.
001640     05  NB-ROW OCCURS 200 TIMES.
001650         10  NB-PLAYER-ID            PIC X(12).
001660         10  NB-PLAYER-NAME          PIC X(30).
001670         10  NB-PTS                  PIC 9(04) COMP.
001680         10  NB-KTS-KEY              PIC 9(13).
001690         10  FILLER                  PIC X(04).
001700*
001710*              P A I R I N G   W O R K   A R E A
001720*
001730 01  PAIR-WORK-AREA.
001740     05  PW-TOTAL-ROUNDS         PIC  9(02)  COMP VALUE ZERO.
001750     05  PW-CURRENT-ROUND        PIC  9(02)  COMP VALUE ZERO.
001760     05  PW-NEW-ROUND            PIC  9(02)  COMP VALUE ZERO.
001770     05  PW-ROUND-OPEN-FLAG      PIC  9(01)  COMP VALUE ZERO.
001780         88  PW-ROUND-IS-OPEN                VALUE 1.
001790     05  PW-CAN-PAIR-FLAG        PIC  9(01)  COMP VALUE ZERO.
001800         88  PW-CAN-PAIR                     VALUE 1.
001810     05  PW-BYE-PLAYER-ID        PIC  X(12)  VALUE SPACES.
001820     05  PW-BYE-CHOSEN-FLAG      PIC  9(01)  COMP VALUE ZERO.
001830         88  PW-BYE-WAS-CHOSEN               VALUE 1.
001840     05  PW-TABLE-NO             PIC  9(03)  COMP VALUE ZERO.
001850     05  PW-I                    PIC  9(03)  COMP VALUE ZERO.
001860*
001870     05  PW-BRACKET-COUNT        PIC  9(03)  COMP VALUE ZERO.
001880     05  PW-BRACKET-ROW OCCURS 200 TIMES.
001890         10  PW-BRACKET-ID           PIC X(12).
001900         10  PW-BRACKET-NAME         PIC X(30).
001910         10  PW-BRACKET-KTS          PIC 9(13).
001920*
001930     05  PW-WORK-COUNT           PIC  9(03)  COMP VALUE ZERO.
001940     05  PW-WORK-ID OCCURS 200 TIMES PIC X(12).
001950*
001960     05  PW-CARRY-COUNT          PIC  9(03)  COMP VALUE ZERO.
001970     05  PW-CARRY-ID OCCURS 200 TIMES PIC X(12).
001980*
001990     05  PW-RESULT-COUNT         PIC  9(03)  COMP VALUE ZERO.
002000     05  PW-RESULT-ROW OCCURS 200 TIMES.
002010         10  PW-RES-PLAYER-A         PIC X(12).
002020         10  PW-RES-PLAYER-B         PIC X(12).
002030     05  FILLER                  PIC  X(04)  VALUE SPACES.
002040*
002050*           B R A C K E T   N A M E   T I E - B R E A K
002060*
002070 01  BRACKET-SORT-WORK.
002080     05  WS-SB-I                 PIC  9(03)  COMP VALUE ZERO.
002090     05  WS-SB-J                 PIC  9(03)  COMP VALUE ZERO.
002100     05  WS-SB-HOLD-ID           PIC  X(12)  VALUE SPACES.
002110     05  WS-SB-HOLD-NAME         PIC  X(30)  VALUE SPACES.
002120     05  WS-SB-HOLD-KTS          PIC  9(13)       VALUE ZERO.
002130     05  FILLER                  PIC  X(04)  VALUE SPACES.
002140*
002150*              B A C K T R A C K I N G   M A T C H E R
002160*
002170*    ONE BRACKET'S WORKING LIST AT A TIME.  PW-BT-PARTNER
002180*    HOLDS, FOR EACH FILLED POSITION, THE POSITION NUMBER
002190*    OF ITS OPPONENT.  THE STACK RECORDS THE ORDER POSITIONS
002200*    WERE MATCHED IN SO A DEAD END CAN UNDO THE MOST RECENT
002210*    MATCH AND TRY THE NEXT CANDIDATE.  SEE K-0202 ABOVE.
002220*
002230 01  BACKTRACK-WORK-AREA.
002240     05  PW-BT-N                 PIC  9(03)  COMP VALUE ZERO.
002250     05  PW-BT-ALLOW-REPEAT      PIC  9(01)  COMP VALUE ZERO.
002260     05  PW-BT-SUCCESS-FLAG      PIC  9(01)  COMP VALUE ZERO.
002270         88  PW-BT-SUCCEEDED                 VALUE 1.
002280     05  PW-BT-PARTNER OCCURS 200 TIMES
002290                                 PIC 9(03) COMP.
002300     05  PW-BT-USED OCCURS 200 TIMES
002310                                 PIC 9(01) COMP.
002320     05  PW-BT-STACK-TOP         PIC  9(03)  COMP VALUE ZERO.
002330     05  PW-BT-STACK-POS OCCURS 200 TIMES
002340                                 PIC 9(03) COMP.
002350     05  PW-BT-STACK-TRY OCCURS 200 TIMES
002360                                 PIC 9(03) COMP.
002370     05  FILLER                  PIC  X(04)  VALUE SPACES.
002380*
002390 01  BACKTRACK-SOLVE-WORK.
002400     05  WS-BT-DONE-FLAG         PIC  9(01)  COMP VALUE ZERO.
002410     05  WS-BT-FOUND-FLAG        PIC  9(01)  COMP VALUE ZERO.
002420     05  WS-BT-P                 PIC  9(03)  COMP VALUE ZERO.
002430     05  WS-BT-Q                 PIC  9(03)  COMP VALUE ZERO.
002440     05  WS-BT-START-Q           PIC  9(03)  COMP VALUE ZERO.
002450     05  WS-BT-RESUME-P          PIC  9(03)  COMP VALUE ZERO.
002460     05  WS-BT-RESUME-Q          PIC  9(03)  COMP VALUE ZERO.
002470     05  WS-BT-UNDO-P            PIC  9(03)  COMP VALUE ZERO.
002480     05  WS-BT-UNDO-Q            PIC  9(03)  COMP VALUE ZERO.
002490     05  WS-BT-IDX               PIC  9(03)  COMP VALUE ZERO.
002500     05  FILLER                  PIC  X(04)  VALUE SPACES.
002510*
002520*              P R I O R   P A I R S   T A B L E
002530*
002540*    EVERY UNORDERED (A,B) PAIR THAT HAS ALREADY SHARED A
002550*    TABLE, REGARDLESS OF THE RESULT RECORDED -- INCLUDING
002560*    STILL-PENDING TABLES.  PP-PAIR-ROW-R IS THE LOW/HIGH
002570*    SPLIT VIEW USED WHEN CHECKING A CANDIDATE PAIR; THE
002580*    FLAT KEY VIEW IS NOT CURRENTLY WALKED BY NAME BUT IS
002590*    KEPT SO A FUTURE SORT/MERGE AGAINST THE RESULTS FILE
002600*    CAN COMPARE A WHOLE PAIR IN ONE MOVE.
002610*
002620 01  PRIOR-PAIRS-AREA.
002630     05  PP-PAIR-COUNT           PIC  9(04)  COMP VALUE ZERO.
002640     05  PP-PAIR-KEY-TABLE.
002650         10  PP-PAIR-KEY OCCURS 4000 TIMES
002660                                 PIC X(24).
002670     05  PP-PAIR-ROW-R REDEFINES PP-PAIR-KEY-TABLE.
002680         10  PP-PAIR-ROW OCCURS 4000 TIMES.
002690             15  PP-PLAYER-LOW       PIC X(12).
002700             15  PP-PLAYER-HIGH      PIC X(12).
002710     05  PP-K                    PIC  9(04)  COMP VALUE ZERO.
002720     05  FILLER                  PIC  X(04)  VALUE SPACES.
002730*
002740 01  REPEAT-CHECK-WORK.
002750     05  WS-CHECK-A              PIC  X(12)  VALUE SPACES.
002760     05  WS-CHECK-B              PIC  X(12)  VALUE SPACES.
002770     05  WS-CHECK-LOW            PIC  X(12)  VALUE SPACES.
002780     05  WS-CHECK-HIGH           PIC  X(12)  VALUE SPACES.
002790     05  FILLER                  PIC  X(04)  VALUE SPACES.
002800*
002810*           R O U N D   O N E   R A N D O M   W O R K
002820*
002830*    THE CONGRUENTIAL GENERATOR BELOW IS THE SAME FORM USED
002840*    FOR THE SHUFFLE IN THE SORT DEMONSTRATION DECK IN THE
002850*    LIBRARY -- IT NEEDS NO SEED TABLE AND IS GOOD ENOUGH
002860*    FOR BREAKING UP A ROUND ONE DRAW.
002870*
002880 01  RANDOM-WORK-AREA.
002890     05  RW-SEED                 PIC  9(18)  COMP VALUE ZERO.
002900     05  RW-TEMP                 PIC  9(18)  COMP VALUE ZERO.
002910     05  RW-SEED-TIME            PIC  9(08)       VALUE ZERO.
002920     05  RW-RANGE                PIC  9(03)  COMP VALUE ZERO.
002930     05  RW-PICK                 PIC  9(03)  COMP VALUE ZERO.
002940     05  RW-I                    PIC  9(03)  COMP VALUE ZERO.
002950     05  RW-SHUFFLE-COUNT        PIC  9(03)  COMP VALUE ZERO.
002960     05  RW-SHUFFLE-ID OCCURS 200 TIMES PIC X(12).
002970     05  RW-SWAP-HOLD            PIC  X(12)  VALUE SPACES.
002980     05  FILLER                  PIC  X(04)  VALUE SPACES.
002990*
003000 PROCEDURE DIVISION.
003010*
003020*                        C O N T R O L
003030*
003040 000000-CONTROL.
003050*
003060     PERFORM 000100-INITIALIZE THRU 000100-EXIT.
003070     PERFORM 000200-LOAD-HEADER THRU 000200-EXIT.
003080     PERFORM 000300-LOAD-PLAYERS THRU 000300-EXIT.
003090     PERFORM 000400-LOAD-RESULTS THRU 000400-EXIT.
003100     PERFORM 004900-BUILD-PRIOR-PAIRS THRU 004900-EXIT.
003110     PERFORM 000210-CURRENT-ROUND THRU 000210-EXIT.
003120     PERFORM 000220-ROUND-OPEN-CHECK THRU 000220-EXIT.
003130     PERFORM 000230-VALIDATE-CAN-PAIR THRU 000230-EXIT.
003140*
003150     IF PW-CAN-PAIR
003160         IF PW-CURRENT-ROUND = ZERO
003170             PERFORM 004000-ROUND-ONE-PAIR THRU 004000-EXIT
003180         ELSE
003190             PERFORM 2000-REBUILD-GRAPH THRU 2000-EXIT
003200             PERFORM 3000-COMPUTE-STANDINGS THRU 3000-EXIT
003210             PERFORM 004100-CHOOSE-BYE THRU 004100-EXIT
003220             PERFORM 004110-BUILD-NONBYE-LIST THRU 004110-EXIT
003230             PERFORM 004200-BUILD-BRACKETS THRU 004200-EXIT
003240         END-IF
003250         PERFORM 004500-VALIDATE-PAIRING-SET THRU 004500-EXIT
003260         PERFORM 000600-WRITE-PAIRINGS THRU 000600-EXIT
003270     ELSE
003280         PERFORM 000440-WRITE-REFUSAL THRU 000440-EXIT
003290     END-IF.
003300*
003310     PERFORM 000900-TERMINATE THRU 000900-EXIT.
003320*
003330 000000-EXIT.
003340     STOP RUN.
003350*
003360*                  I N I T I A L I Z E
003370*
003380 000100-INITIALIZE.
003390*
003400     OPEN INPUT  TOURN-HDR-FILE.
003410     OPEN INPUT  PLAYERS-FILE.
003420     OPEN INPUT  RESULTS-FILE.
003430     OPEN OUTPUT PAIRINGS-FILE.
003440*
003450 000100-EXIT.
003460     EXIT.
003470*
003480*                  L O A D   H E A D E R
003490*
003500 000200-LOAD-HEADER.
003510*
003520     MOVE ZERO TO PW-TOTAL-ROUNDS.
003530     READ TOURN-HDR-FILE
003540         AT END
003550             DISPLAY "KTSPRST WARNING - NO TOURNAMENT HEADER"
003560         NOT AT END
003570             MOVE TH-TOTAL-ROUNDS TO PW-TOTAL-ROUNDS
003580     END-READ.
003590*
003600 000200-EXIT.
003610     EXIT.
003620*
003630*                L O A D   P L A Y E R S
003640*
003650 000300-LOAD-PLAYERS.
003660*
003670     MOVE ZERO TO GW-PLAYER-COUNT.
003680     MOVE ZERO TO WS-PLAYERS-EOF-FLAG.
003690     PERFORM 000310-READ-PLAYER THRU 000310-EXIT
003700         UNTIL WS-PLAYERS-EOF-FLAG = 1.
003710*
003720 000300-EXIT.
003730     EXIT.
003740*
003750 000310-READ-PLAYER.
003760*
003770     READ PLAYERS-FILE
003780         AT END
003790             MOVE 1 TO WS-PLAYERS-EOF-FLAG
003800         NOT AT END
003810             ADD 1 TO GW-PLAYER-COUNT
003820             MOVE PR-PLAYER-ID   TO GW-PLAYER-ID(GW-PLAYER-COUNT)
003830             MOVE PR-PLAYER-NAME TO
003840                 GW-PLAYER-NAME(GW-PLAYER-COUNT)
003850     END-READ.
003860*
003870 000310-EXIT.
003880     EXIT.
003890*
003900*                L O A D   R E S U L T S
003910*
003920 000400-LOAD-RESULTS.
003930*
003940     MOVE ZERO TO GW-MATCH-COUNT.
003950     MOVE ZERO TO WS-RESULTS-EOF-FLAG.
003960     PERFORM 000405-READ-RESULT THRU 000405-EXIT
003970         UNTIL WS-RESULTS-EOF-FLAG = 1.
003980*
003990 000400-EXIT.
004000     EXIT.
004010*
004020 000405-READ-RESULT.
004030*
004040     READ RESULTS-FILE
004050         AT END
004060             MOVE 1 TO WS-RESULTS-EOF-FLAG
004070         NOT AT END
004080             ADD 1 TO GW-MATCH-COUNT
004090             MOVE MR-ROUND-NO TO GW-M-ROUND-NO(GW-MATCH-COUNT)
004100             MOVE MR-TABLE-NO TO GW-M-TABLE-NO(GW-MATCH-COUNT)
004110             MOVE MR-PLAYER-A TO GW-M-PLAYER-A(GW-MATCH-COUNT)
004120             MOVE MR-PLAYER-B TO GW-M-PLAYER-B(GW-MATCH-COUNT)
004130             MOVE MR-RESULT   TO GW-M-RESULT(GW-MATCH-COUNT)
004140     END-READ.
004150*
004160 000405-EXIT.
004170     EXIT.
004180*
004190*           B U I L D   P R I O R   P A I R S   S E T
004200*
004210 004900-BUILD-PRIOR-PAIRS.
004220*
004230     MOVE ZERO TO PP-PAIR-COUNT.
004240     PERFORM 004901-ADD-ONE-PRIOR-PAIR THRU 004901-EXIT
004250         VARYING GW-MX FROM 1 BY 1
004260             UNTIL GW-MX > GW-MATCH-COUNT.
004270*
004280 004900-EXIT.
004290     EXIT.
004300*
004310 004901-ADD-ONE-PRIOR-PAIR.
004320*
004330     IF GW-M-PLAYER-B(GW-MX) NOT = SPACES
004340         ADD 1 TO PP-PAIR-COUNT
004350         IF GW-M-PLAYER-A(GW-MX) <= GW-M-PLAYER-B(GW-MX)
004360             MOVE GW-M-PLAYER-A(GW-MX)
004370                             TO PP-PLAYER-LOW(PP-PAIR-COUNT)
004380             MOVE GW-M-PLAYER-B(GW-MX)
004390                             TO PP-PLAYER-HIGH(PP-PAIR-COUNT)
004400         ELSE
004410             MOVE GW-M-PLAYER-B(GW-MX)
004420                             TO PP-PLAYER-LOW(PP-PAIR-COUNT)
004430             MOVE GW-M-PLAYER-A(GW-MX)
004440                             TO PP-PLAYER-HIGH(PP-PAIR-COUNT)
004450         END-IF
004460     END-IF.
004470*
004480 004901-EXIT.
004490     EXIT.
004500*
004510*            C U R R E N T   R O U N D   N U M B E R
004520*
004530 000210-CURRENT-ROUND.
004540*
004550     MOVE ZERO TO PW-CURRENT-ROUND.
004560     PERFORM 000211-CHECK-ONE-ROUND-NO THRU 000211-EXIT
004570         VARYING GW-MX FROM 1 BY 1
004580             UNTIL GW-MX > GW-MATCH-COUNT.
004590*
004600 000210-EXIT.
004610     EXIT.
004620*
004630 000211-CHECK-ONE-ROUND-NO.
004640*
004650     IF GW-M-ROUND-NO(GW-MX) > PW-CURRENT-ROUND
004660         MOVE GW-M-ROUND-NO(GW-MX) TO PW-CURRENT-ROUND.
004670*
004680 000211-EXIT.
004690     EXIT.
004700*
004710*              I S   T H A T   R O U N D   O P E N
004720*
004730 000220-ROUND-OPEN-CHECK.
004740*
004750     MOVE ZERO TO PW-ROUND-OPEN-FLAG.
004760     IF PW-CURRENT-ROUND = ZERO
004770         GO TO 000220-EXIT.
004780     PERFORM 000221-CHECK-ONE-OPEN-MATCH THRU 000221-EXIT
004790         VARYING GW-MX FROM 1 BY 1
004800             UNTIL GW-MX > GW-MATCH-COUNT.
004810*
004820 000220-EXIT.
004830     EXIT.
004840*
004850 000221-CHECK-ONE-OPEN-MATCH.
004860*
004870     IF GW-M-ROUND-NO(GW-MX) = PW-CURRENT-ROUND
004880             AND GW-M-RESULT(GW-MX) = "PENDING"
004890         MOVE 1 TO PW-ROUND-OPEN-FLAG.
004900*
004910 000221-EXIT.
004920     EXIT.
004930*
004940*             V A L I D A T E   C A N   P A I R
004950*
004960 000230-VALIDATE-CAN-PAIR.
004970*
004980     MOVE ZERO TO PW-CAN-PAIR-FLAG.
004990     IF PW-ROUND-IS-OPEN
005000         GO TO 000230-EXIT.
005010     IF PW-CURRENT-ROUND NOT < PW-TOTAL-ROUNDS
005020         GO TO 000230-EXIT.
005030     MOVE 1 TO PW-CAN-PAIR-FLAG.
005040*
005050 000230-EXIT.
005060     EXIT.
005070*
005080     COPY "KTSGRFP.CPY".
005090*
005100     COPY "KTSCLCP.CPY".                                          K-0341  
005110*
005120*              R O U N D   O N E   P A I R I N G
005130*
005140 004000-ROUND-ONE-PAIR.
005150*
005160     PERFORM 004010-SEED-RANDOM THRU 004010-EXIT.
005170     MOVE GW-PLAYER-COUNT TO RW-SHUFFLE-COUNT.
005180     PERFORM 004001-COPY-ONE-PLAYER-ID THRU 004001-EXIT
005190         VARYING RW-I FROM 1 BY 1
005200             UNTIL RW-I > RW-SHUFFLE-COUNT.
005210     PERFORM 004020-SHUFFLE-ROSTER THRU 004020-EXIT.
005220*
005230     MOVE ZERO TO PW-BYE-CHOSEN-FLAG.
005240     MOVE RW-SHUFFLE-COUNT TO WS-PAIR-N.
005250     DIVIDE RW-SHUFFLE-COUNT BY 2
005260         GIVING WS-DIV-Q REMAINDER WS-DIV-R.
005270     IF WS-DIV-R NOT = ZERO
005280         MOVE 1 TO PW-BYE-CHOSEN-FLAG
005290         MOVE RW-SHUFFLE-ID(RW-SHUFFLE-COUNT)
005300                                 TO PW-BYE-PLAYER-ID
005310         COMPUTE WS-PAIR-N = RW-SHUFFLE-COUNT - 1
005320     END-IF.
005330*
005340     MOVE ZERO TO PW-RESULT-COUNT.
005350     PERFORM 004002-PAIR-ONE-SHUFFLED-ROW THRU 004002-EXIT
005360         VARYING RW-I FROM 1 BY 2
005370             UNTIL RW-I > WS-PAIR-N.
005380*
005390 004000-EXIT.
005400     EXIT.
005410*
005420 004001-COPY-ONE-PLAYER-ID.
005430*
005440     MOVE GW-PLAYER-ID(RW-I) TO RW-SHUFFLE-ID(RW-I).
005450*
005460 004001-EXIT.
005470     EXIT.
005480*
005490 004002-PAIR-ONE-SHUFFLED-ROW.
005500*
005510     ADD 1 TO PW-RESULT-COUNT.
005520     MOVE RW-SHUFFLE-ID(RW-I)
005530                         TO PW-RES-PLAYER-A(PW-RESULT-COUNT).
005540     MOVE RW-SHUFFLE-ID(RW-I + 1)
005550                         TO PW-RES-PLAYER-B(PW-RESULT-COUNT).
005560*
005570 004002-EXIT.
005580     EXIT.
005590*
005600*                S E E D   T H E   G E N E R A T O R
005610*
005620 004010-SEED-RANDOM.
005630*
005640     ACCEPT RW-SEED-TIME FROM TIME.
005650     MOVE RW-SEED-TIME TO RW-SEED.
005660     IF RW-SEED = ZERO
005670         MOVE 1 TO RW-SEED.
005680*
005690 004010-EXIT.
005700     EXIT.
005710*
005720*         S H U F F L E   T H E   F U L L   R O S T E R
005730*
005740 004020-SHUFFLE-ROSTER.
005750*
005760     PERFORM 004022-SWAP-ONE-PLAYER THRU 004022-EXIT
005770         VARYING RW-I FROM RW-SHUFFLE-COUNT BY -1
005780             UNTIL RW-I < 2.
005790*
005800 004020-EXIT.
005810     EXIT.
005820*
005830 004022-SWAP-ONE-PLAYER.
005840*
005850     MOVE RW-I TO RW-RANGE.
005860     PERFORM 004021-NEXT-RANDOM THRU 004021-EXIT.
005870     MOVE RW-SHUFFLE-ID(RW-I)    TO RW-SWAP-HOLD.
005880     MOVE RW-SHUFFLE-ID(RW-PICK) TO RW-SHUFFLE-ID(RW-I).
005890     MOVE RW-SWAP-HOLD           TO RW-SHUFFLE-ID(RW-PICK).
005900*
005910 004022-EXIT.
005920     EXIT.
005930*
005940*     N E X T   R A N D O M   N U M B E R ,   1   T O   R A N G E
005950*
005960 004021-NEXT-RANDOM.
005970*
005980     COMPUTE RW-SEED = RW-SEED * 214031 + 2531017.
005990     DIVIDE RW-SEED BY 999999937 GIVING RW-TEMP
006000                                 REMAINDER RW-SEED.
006010     DIVIDE RW-SEED BY RW-RANGE GIVING RW-TEMP
006020                                 REMAINDER RW-PICK.
006030     ADD 1 TO RW-PICK.
006040*
006050 004021-EXIT.
006060     EXIT.
006070*
006080*           C H O O S E   T H E   B Y E   P L A Y E R
006090*
006100*    ONLY CALLED FOR ROUND TWO AND LATER.  LOWEST MATCH
006110*    POINTS, THEN FEWEST PRIOR BYES, THEN LOWEST KTS KEY,
006120*    THEN EARLIEST NAME -- SEE THE BUSINESS RULE IN THE
006130*    K-0248 FOLDER.
006140*
006150 004100-CHOOSE-BYE.                                               K-0248  
006160*                                                                 K-0248  
006170     MOVE ZERO TO PW-BYE-CHOSEN-FLAG.                             K-0248  
006180     DIVIDE GW-PLAYER-COUNT BY 2                                  K-0248  
006190         GIVING WS-DIV-Q REMAINDER WS-DIV-R.                      K-0248  
006200     IF WS-DIV-R = ZERO                                           K-0248  
006210         GO TO 004100-EXIT.                                       K-0248  
006220*                                                                 K-0248  
006230     MOVE 1 TO PW-BYE-CHOSEN-FLAG.                                K-0248  
006240     MOVE CW-PLAYER-ID(1) TO GW-FIND-ID.                          K-0248  
006250     PERFORM 2020-FIND-PLAYER THRU 2020-EXIT.                     K-0248  
006260     MOVE GW-BYE-COUNT(GW-FIND-INDEX) TO WS-BEST-BYES.            K-0248  
006270     MOVE CW-PTS(1)         TO WS-BEST-PTS.                       K-0248  
006280     MOVE CW-KTS-KEY(1)     TO WS-BEST-KTS.                       K-0248  
006290     MOVE CW-PLAYER-NAME(1) TO WS-BEST-NAME.                      K-0248  
006300     MOVE CW-PLAYER-ID(1)   TO PW-BYE-PLAYER-ID.                  K-0248  
006310*                                                                 K-0248  
006320     PERFORM 004101-CONSIDER-ONE-CANDIDATE THRU 004101-EXIT        K-0248
006330         VARYING CW-I FROM 2 BY 1                                 K-0248
006340             UNTIL CW-I > CW-STAND-COUNT.                         K-0248
006350*                                                                 K-0248
006360 004100-EXIT.                                                     K-0248
006370     EXIT.                                                        K-0248
006380*                                                                 K-0248
006390 004101-CONSIDER-ONE-CANDIDATE.                                   K-0248
006400*                                                                 K-0248
006410     MOVE CW-PLAYER-ID(CW-I) TO GW-FIND-ID.                       K-0248
006420     PERFORM 2020-FIND-PLAYER THRU 2020-EXIT.                     K-0248
006430     MOVE GW-BYE-COUNT(GW-FIND-INDEX) TO WS-CAND-BYES.            K-0248
006440     IF CW-PTS(CW-I) < WS-BEST-PTS                                K-0248
006450         PERFORM 004105-TAKE-BYE-CANDIDATE                        K-0248
006460                             THRU 004105-EXIT                     K-0248
006470     ELSE                                                         K-0248
006480     IF CW-PTS(CW-I) = WS-BEST-PTS                                K-0248
006490             AND WS-CAND-BYES < WS-BEST-BYES                      K-0248
006500         PERFORM 004105-TAKE-BYE-CANDIDATE                        K-0248
006510                             THRU 004105-EXIT                     K-0248
006520     ELSE                                                         K-0248
006530     IF CW-PTS(CW-I) = WS-BEST-PTS                                K-0248
006540             AND WS-CAND-BYES = WS-BEST-BYES                      K-0248
006550             AND CW-KTS-KEY(CW-I) < WS-BEST-KTS                   K-0248
006560         PERFORM 004105-TAKE-BYE-CANDIDATE                        K-0248
006570                             THRU 004105-EXIT                     K-0248
006580     ELSE                                                         K-0248
006590     IF CW-PTS(CW-I) = WS-BEST-PTS                                K-0248
006600             AND WS-CAND-BYES = WS-BEST-BYES                      K-0248
006610             AND CW-KTS-KEY(CW-I) = WS-BEST-KTS                   K-0248
006620             AND CW-PLAYER-NAME(CW-I) < WS-BEST-NAME              K-0248
006630         PERFORM 004105-TAKE-BYE-CANDIDATE                        K-0248
006640                             THRU 004105-EXIT                     K-0248
006650     END-IF END-IF END-IF END-IF.                                 K-0248
006660*                                                                 K-0248
006670 004101-EXIT.                                                     K-0248
006680     EXIT.                                                        K-0248
006690*                                                                 K-0248  
006700 004105-TAKE-BYE-CANDIDATE.                                       K-0248  
006710*                                                                 K-0248  
006720     MOVE CW-PTS(CW-I)         TO WS-BEST-PTS.                    K-0248  
006730     MOVE WS-CAND-BYES         TO WS-BEST-BYES.                   K-0248  
006740     MOVE CW-KTS-KEY(CW-I)     TO WS-BEST-KTS.                    K-0248  
006750     MOVE CW-PLAYER-NAME(CW-I) TO WS-BEST-NAME.                   K-0248  
006760     MOVE CW-PLAYER-ID(CW-I)   TO PW-BYE-PLAYER-ID.               K-0248  
006770*                                                                 K-0248  
006780 004105-EXIT.                                                     K-0248  
006790     EXIT.
006800*
006810*         B U I L D   T H E   N O N - B Y E   L I S T
006820*
006830 004110-BUILD-NONBYE-LIST.
006840*
006850     MOVE ZERO TO NB-COUNT.
006860     PERFORM 004111-ADD-ONE-NONBYE THRU 004111-EXIT
006870         VARYING CW-I FROM 1 BY 1
006880             UNTIL CW-I > CW-STAND-COUNT.
006890*
006900 004110-EXIT.
006910     EXIT.
006920*
006930 004111-ADD-ONE-NONBYE.
006940*
006950     IF PW-BYE-WAS-CHOSEN
006960             AND CW-PLAYER-ID(CW-I) = PW-BYE-PLAYER-ID
006970         CONTINUE
006980     ELSE
006990         ADD 1 TO NB-COUNT
007000         MOVE CW-PLAYER-ID(CW-I)   TO NB-PLAYER-ID(NB-COUNT)
007010         MOVE CW-PLAYER-NAME(CW-I) TO NB-PLAYER-NAME(NB-COUNT)
007020         MOVE CW-PTS(CW-I)         TO NB-PTS(NB-COUNT)
007030         MOVE CW-KTS-KEY(CW-I)     TO NB-KTS-KEY(NB-COUNT)
007040     END-IF.
007050*
007060 004111-EXIT.
007070     EXIT.
007080*
007090*       B U I L D   A N D   P A I R   T H E   B R A C K E T S
007100*
007110*    NB-ROW IS ALREADY IN DESCENDING MATCH-POINT ORDER SO
007120*    A POINT BRACKET IS SIMPLY A RUN OF EQUAL NB-PTS VALUES.
007130*
007140 004200-BUILD-BRACKETS.                                           K-0189  
007150*                                                                 K-0189  
007160     MOVE ZERO TO PW-CARRY-COUNT.                                 K-0189
007170     MOVE ZERO TO PW-RESULT-COUNT.                                K-0189
007180     MOVE 1 TO WS-NB-I.                                           K-0189
007190     PERFORM 004201-PROCESS-ONE-BRACKET THRU 004201-EXIT          K-0189
007200         UNTIL WS-NB-I > NB-COUNT.                                K-0189
007210*                                                                 K-0189
007220     IF PW-CARRY-COUNT NOT = ZERO                                 K-0189
007230         DISPLAY "KTSPRST WARNING - CARRY LEFT OVER AFTER "       K-0189
007240                 "LAST BRACKET".                                  K-0189
007250*                                                                 K-0189
007260 004200-EXIT.                                                     K-0189
007270     EXIT.                                                        K-0189
007280*                                                                 K-0189
007290 004201-PROCESS-ONE-BRACKET.                                      K-0189
007300*                                                                 K-0189
007310     MOVE NB-PTS(WS-NB-I) TO WS-BRACKET-PTS.                      K-0189
007320     MOVE ZERO TO PW-BRACKET-COUNT.                               K-0189
007330     PERFORM 004202-COLLECT-ONE-BRACKET-MEMBER THRU 004202-EXIT   K-0189
007340         UNTIL WS-NB-I > NB-COUNT                                 K-0189
007350             OR NB-PTS(WS-NB-I) NOT = WS-BRACKET-PTS.             K-0189
007360     PERFORM 004210-SORT-BRACKET-NAMES THRU 004210-EXIT.          K-0189
007370     PERFORM 004300-PAIR-ONE-BRACKET THRU 004300-EXIT.            K-0189
007380*                                                                 K-0189
007390 004201-EXIT.                                                     K-0189
007400     EXIT.                                                        K-0189
007410*                                                                 K-0189
007420 004202-COLLECT-ONE-BRACKET-MEMBER.                               K-0189
007430*                                                                 K-0189
007440     ADD 1 TO PW-BRACKET-COUNT.                                   K-0189
007450     MOVE NB-PLAYER-ID(WS-NB-I)                                   K-0189
007460                         TO PW-BRACKET-ID(PW-BRACKET-COUNT).      K-0189
007470     MOVE NB-PLAYER-NAME(WS-NB-I)                                 K-0189
007480                         TO PW-BRACKET-NAME(PW-BRACKET-COUNT).    K-0189
007490     MOVE NB-KTS-KEY(WS-NB-I)                                     K-0189
007500                         TO PW-BRACKET-KTS(PW-BRACKET-COUNT).     K-0189
007510     ADD 1 TO WS-NB-I.                                            K-0189
007520*                                                                 K-0189
007530 004202-EXIT.                                                     K-0189
007540     EXIT.                                                        K-0189
007550*                                                                 K-0189  
007560*      B R E A K   T I E S   W I T H I N   A   B R A C K E T      K-0189  
007570*                                                                 K-0189  
007580*    NB-ROW ARRIVES HERE ALREADY DESCENDING BY KTS KEY WITH       K-0189  
007590*    TIES IN ROSTER ORDER.  THIS RE-SORTS ANY TIED RUN INTO       K-0189  
007600*    ASCENDING PLAYER NAME, WHICH IS HOW THE PAIRING RULE         K-0189  
007610*    (NOT THE STANDINGS RULE) BREAKS A TIE WITHIN A BRACKET.      K-0189  
007620*    A PLAIN INSERTION SORT -- BRACKETS ARE NEVER LARGE.          K-0189  
007630*                                                                 K-0189  
007640 004210-SORT-BRACKET-NAMES.                                       K-0189  
007650*                                                                 K-0189  
007660     PERFORM 004211-INSERT-ONE-BRACKET-NAME THRU 004211-EXIT      K-0189
007670         VARYING WS-SB-I FROM 2 BY 1                              K-0189
007680             UNTIL WS-SB-I > PW-BRACKET-COUNT.                    K-0189
007690*                                                                 K-0189
007700 004210-EXIT.                                                     K-0189
007710     EXIT.                                                        K-0189
007720*                                                                 K-0189
007730 004211-INSERT-ONE-BRACKET-NAME.                                  K-0189
007740*                                                                 K-0189
007750     MOVE PW-BRACKET-ID(WS-SB-I)   TO WS-SB-HOLD-ID.              K-0189
007760     MOVE PW-BRACKET-NAME(WS-SB-I) TO WS-SB-HOLD-NAME.            K-0189
007770     MOVE PW-BRACKET-KTS(WS-SB-I)  TO WS-SB-HOLD-KTS.             K-0189
007780     MOVE WS-SB-I TO WS-SB-J.                                     K-0189
007790     PERFORM 004213-SHIFT-ONE-BRACKET-ROW THRU 004213-EXIT        K-0189
007800         UNTIL WS-SB-J <= 1                                       K-0189
007810             OR PW-BRACKET-KTS(WS-SB-J - 1) > WS-SB-HOLD-KTS      K-0189
007820             OR (PW-BRACKET-KTS(WS-SB-J - 1) = WS-SB-HOLD-KTS     K-0189
007830                 AND PW-BRACKET-NAME(WS-SB-J - 1)                 K-0189
007840                                         <= WS-SB-HOLD-NAME).     K-0189
007850     MOVE WS-SB-HOLD-ID   TO PW-BRACKET-ID(WS-SB-J).              K-0189
007860     MOVE WS-SB-HOLD-NAME TO PW-BRACKET-NAME(WS-SB-J).            K-0189
007870     MOVE WS-SB-HOLD-KTS  TO PW-BRACKET-KTS(WS-SB-J).             K-0189
007880*                                                                 K-0189
007890 004211-EXIT.                                                     K-0189
007900     EXIT.                                                        K-0189
007910*                                                                 K-0189
007920 004213-SHIFT-ONE-BRACKET-ROW.                                    K-0189
007930*                                                                 K-0189
007940     MOVE PW-BRACKET-ID(WS-SB-J - 1)                              K-0189
007950                         TO PW-BRACKET-ID(WS-SB-J).               K-0189
007960     MOVE PW-BRACKET-NAME(WS-SB-J - 1)                            K-0189
007970                         TO PW-BRACKET-NAME(WS-SB-J).             K-0189
007980     MOVE PW-BRACKET-KTS(WS-SB-J - 1)                             K-0189
007990                         TO PW-BRACKET-KTS(WS-SB-J).              K-0189
008000     SUBTRACT 1 FROM WS-SB-J.                                     K-0189
008010*                                                                 K-0189
008020 004213-EXIT.                                                     K-0189
008030     EXIT.                                                        K-0189
008040*                                                                 K-0189  
008050*      A S S E M B L E   A N D   P A I R   O N E   B R A C K E T  K-0189  
008060*                                                                 K-0189  
008070*    WORKING LIST IS THE CARRY FROM THE BRACKET ABOVE, IN         K-0189  
008080*    CARRY ORDER, FOLLOWED BY THIS BRACKET IN ITS OWN ORDER.      K-0189  
008090*    IF THAT COMBINED LIST IS ODD THE LAST NAME ON IT DROPS       K-0189  
008100*    OUT AND IS CARRIED TO THE NEXT BRACKET.                      K-0189  
008110*                                                                 K-0189  
008120 004300-PAIR-ONE-BRACKET.                                         K-0189  
008130*                                                                 K-0189  
008140     MOVE ZERO TO PW-WORK-COUNT.                                  K-0189
008150     PERFORM 004301-COPY-ONE-CARRY THRU 004301-EXIT               K-0189
008160         VARYING PW-I FROM 1 BY 1                                 K-0189
008170             UNTIL PW-I > PW-CARRY-COUNT.                         K-0189
008180     PERFORM 004303-COPY-ONE-BRACKET-MEMBER THRU 004303-EXIT      K-0189
008190         VARYING PW-I FROM 1 BY 1                                 K-0189
008200             UNTIL PW-I > PW-BRACKET-COUNT.                       K-0189
008210*                                                                 K-0189  
008220     MOVE ZERO TO PW-CARRY-COUNT.                                 K-0189  
008230     DIVIDE PW-WORK-COUNT BY 2 GIVING WS-DIV-Q REMAINDER WS-DIV-R.K-0189  
008240     IF WS-DIV-R NOT = ZERO                                       K-0189  
008250         MOVE 1 TO PW-CARRY-COUNT                                 K-0189  
008260         MOVE PW-WORK-ID(PW-WORK-COUNT)                           K-0189  
008270                                 TO PW-CARRY-ID(1)                K-0189  
008280         SUBTRACT 1 FROM PW-WORK-COUNT                            K-0189  
008290     END-IF.                                                      K-0189  
008300*                                                                 K-0189  
008310     PERFORM 004400-PAIR-WORK-LIST THRU 004400-EXIT.              K-0189
008320*                                                                 K-0189
008330     PERFORM 004304-EMIT-ONE-PAIR-RESULT THRU 004304-EXIT         K-0189
008340         VARYING PW-I FROM 1 BY 1                                 K-0189
008350             UNTIL PW-I > PW-WORK-COUNT.                          K-0189
008360*                                                                 K-0189
008370 004300-EXIT.                                                     K-0189
008380     EXIT.
008390*                                                                 K-0189
008400 004301-COPY-ONE-CARRY.                                           K-0189
008410*                                                                 K-0189
008420     ADD 1 TO PW-WORK-COUNT.                                      K-0189
008430     MOVE PW-CARRY-ID(PW-I) TO PW-WORK-ID(PW-WORK-COUNT).         K-0189
008440*                                                                 K-0189
008450 004301-EXIT.                                                     K-0189
008460     EXIT.                                                        K-0189
008470*                                                                 K-0189
008480 004303-COPY-ONE-BRACKET-MEMBER.                                  K-0189
008490*                                                                 K-0189
008500     ADD 1 TO PW-WORK-COUNT.                                      K-0189
008510     MOVE PW-BRACKET-ID(PW-I) TO PW-WORK-ID(PW-WORK-COUNT).       K-0189
008520*                                                                 K-0189
008530 004303-EXIT.                                                     K-0189
008540     EXIT.                                                        K-0189
008550*                                                                 K-0189
008560 004304-EMIT-ONE-PAIR-RESULT.                                     K-0189
008570*                                                                 K-0189
008580     IF PW-I < PW-BT-PARTNER(PW-I)                                K-0189
008590         ADD 1 TO PW-RESULT-COUNT                                 K-0189
008600         MOVE PW-WORK-ID(PW-I)                                    K-0189
008610                     TO PW-RES-PLAYER-A(PW-RESULT-COUNT)          K-0189
008620         MOVE PW-WORK-ID(PW-BT-PARTNER(PW-I))                     K-0189
008630                     TO PW-RES-PLAYER-B(PW-RESULT-COUNT)          K-0189
008640     END-IF.                                                      K-0189
008650*                                                                 K-0189
008660 004304-EXIT.                                                     K-0189
008670     EXIT.
008680*
008690*       P A I R   T H E   C U R R E N T   W O R K I N G   L I S T
008700*
008710*    FIRST TRY WITH NO REPEATS ALLOWED.  IF THAT CANNOT
008720*    PRODUCE A PERFECT MATCHING, TRY AGAIN ALLOWING A
008730*    REPEAT PAIRING SO EVERY PLAYER STILL GETS A TABLE.
008740*
008750 004400-PAIR-WORK-LIST.                                           K-0202  
008760*                                                                 K-0202  
008770     MOVE PW-WORK-COUNT TO PW-BT-N.                               K-0202  
008780     MOVE ZERO TO PW-BT-ALLOW-REPEAT.                             K-0202  
008790     PERFORM 004405-RESET-BACKTRACK THRU 004405-EXIT.             K-0202  
008800     PERFORM 004410-BACKTRACK-SOLVE THRU 004410-EXIT.             K-0202  
008810*                                                                 K-0202  
008820     IF NOT PW-BT-SUCCEEDED                                       K-0290  
008830         MOVE 1 TO PW-BT-ALLOW-REPEAT                             K-0290  
008840         PERFORM 004405-RESET-BACKTRACK THRU 004405-EXIT          K-0290  
008850         PERFORM 004410-BACKTRACK-SOLVE THRU 004410-EXIT          K-0290  
008860     END-IF.                                                      K-0290  
008870*                                                                 K-0290  
008880     IF NOT PW-BT-SUCCEEDED                                       K-0290  
008890         DISPLAY "KTSPRST WARNING - FORCING SEQUENTIAL PAIRS "    K-0290  
008900                 "IN A STUBBORN BRACKET"                          K-0290  
008910         PERFORM 004415-FORCE-SEQUENTIAL-PAIRS THRU 004415-EXIT   K-0290  
008920     END-IF.                                                      K-0290  
008930*                                                                 K-0290  
008940 004400-EXIT.                                                     K-0290  
008950     EXIT.                                                        K-0202  
008960*                                                                 K-0202  
008970 004405-RESET-BACKTRACK.                                          K-0202  
008980*                                                                 K-0202  
008990     PERFORM 004406-CLEAR-ONE-BT-SLOT THRU 004406-EXIT             K-0202
009000         VARYING WS-BT-IDX FROM 1 BY 1                            K-0202
009010             UNTIL WS-BT-IDX > PW-BT-N.                           K-0202
009020     MOVE ZERO TO PW-BT-STACK-TOP.                                K-0202
009030*                                                                 K-0202
009040 004405-EXIT.                                                     K-0202
009050     EXIT.                                                        K-0202
009060*                                                                 K-0202
009070 004406-CLEAR-ONE-BT-SLOT.                                        K-0202
009080*                                                                 K-0202
009090     MOVE ZERO TO PW-BT-USED(WS-BT-IDX).                          K-0202
009100     MOVE ZERO TO PW-BT-PARTNER(WS-BT-IDX).                       K-0202
009110*                                                                 K-0202
009120 004406-EXIT.                                                     K-0202
009130     EXIT.                                                        K-0202
009140*                                                                 K-0202  
009150*                B A C K T R A C K I N G   S O L V E R            K-0202  
009160*                                                                 K-0202  
009170 004410-BACKTRACK-SOLVE.                                          K-0202  
009180*                                                                 K-0202  
009190     MOVE ZERO TO PW-BT-SUCCESS-FLAG.                             K-0202  
009200     MOVE ZERO TO WS-BT-DONE-FLAG.                                K-0202  
009210     MOVE ZERO TO WS-BT-RESUME-P.                                 K-0202  
009220*                                                                 K-0202  
009230     PERFORM 004413-BACKTRACK-STEP THRU 004413-EXIT               K-0202
009240         UNTIL WS-BT-DONE-FLAG = 1.                               K-0202
009250*                                                                 K-0202
009260 004410-EXIT.                                                     K-0202
009270     EXIT.                                                        K-0202
009280*                                                                 K-0202
009290 004413-BACKTRACK-STEP.                                           K-0202
009300*                                                                 K-0202
009310     PERFORM 004411-FIND-NEXT-POSITION THRU 004411-EXIT.          K-0202
009320     IF WS-BT-P = ZERO                                            K-0202
009330         MOVE 1 TO PW-BT-SUCCESS-FLAG                             K-0202
009340         MOVE 1 TO WS-BT-DONE-FLAG                                K-0202
009350     ELSE                                                         K-0202
009360         PERFORM 004412-FIND-CANDIDATE THRU 004412-EXIT           K-0202
009370         IF WS-BT-FOUND-FLAG = 1                                  K-0202
009380             MOVE 1 TO PW-BT-USED(WS-BT-P)                        K-0202
009390             MOVE 1 TO PW-BT-USED(WS-BT-Q)                        K-0202
009400             MOVE WS-BT-Q TO PW-BT-PARTNER(WS-BT-P)               K-0202
009410             MOVE WS-BT-P TO PW-BT-PARTNER(WS-BT-Q)               K-0202
009420             ADD 1 TO PW-BT-STACK-TOP                             K-0202
009430             MOVE WS-BT-P TO PW-BT-STACK-POS(PW-BT-STACK-TOP)     K-0202
009440             MOVE WS-BT-Q TO PW-BT-STACK-TRY(PW-BT-STACK-TOP)     K-0202
009450             MOVE ZERO TO WS-BT-RESUME-P                          K-0202
009460         ELSE                                                     K-0202
009470             IF PW-BT-STACK-TOP = ZERO                            K-0202
009480                 MOVE ZERO TO PW-BT-SUCCESS-FLAG                  K-0202
009490                 MOVE 1 TO WS-BT-DONE-FLAG                        K-0202
009500             ELSE                                                 K-0202
009510                 PERFORM 004420-BACKTRACK-UNDO                    K-0202
009520                                     THRU 004420-EXIT             K-0202
009530             END-IF                                               K-0202
009540         END-IF                                                   K-0202
009550     END-IF.                                                      K-0202
009560*                                                                 K-0202
009570 004413-EXIT.                                                     K-0202
009580     EXIT.                                                        K-0202
009590*                                                                 K-0202  
009600 004411-FIND-NEXT-POSITION.                                       K-0202  
009610*                                                                 K-0202  
009620     MOVE ZERO TO WS-BT-P.                                        K-0202
009630     PERFORM 004414-CHECK-ONE-SLOT-FREE THRU 004414-EXIT          K-0202
009640         VARYING WS-BT-IDX FROM 1 BY 1                            K-0202
009650             UNTIL WS-BT-IDX > PW-BT-N.                           K-0202
009660*                                                                 K-0202
009670 004411-EXIT.                                                     K-0202
009680     EXIT.                                                        K-0202
009690*                                                                 K-0202
009700 004414-CHECK-ONE-SLOT-FREE.                                      K-0202
009710*                                                                 K-0202
009720     IF WS-BT-P = ZERO AND PW-BT-USED(WS-BT-IDX) = ZERO           K-0202
009730         MOVE WS-BT-IDX TO WS-BT-P.                               K-0202
009740*                                                                 K-0202
009750 004414-EXIT.                                                     K-0202
009760     EXIT.                                                        K-0202
009770*                                                                 K-0202  
009780 004412-FIND-CANDIDATE.                                           K-0202  
009790*                                                                 K-0202  
009800     MOVE ZERO TO WS-BT-FOUND-FLAG.                               K-0202  
009810     IF WS-BT-RESUME-P = WS-BT-P                                  K-0202  
009820         COMPUTE WS-BT-START-Q = WS-BT-RESUME-Q + 1               K-0202  
009830     ELSE                                                         K-0202  
009840         COMPUTE WS-BT-START-Q = WS-BT-P + 1                      K-0202  
009850     END-IF.                                                      K-0202  
009860*                                                                 K-0202  
009870     PERFORM 004416-TEST-ONE-SLOT THRU 004416-EXIT                K-0202
009880         VARYING WS-BT-IDX FROM WS-BT-START-Q BY 1                K-0202
009890             UNTIL WS-BT-IDX > PW-BT-N.                           K-0202
009900*                                                                 K-0202
009910 004412-EXIT.                                                     K-0202
009920     EXIT.                                                        K-0202
009930*                                                                 K-0202
009940 004416-TEST-ONE-SLOT.                                            K-0202
009950*                                                                 K-0202
009960     IF WS-BT-FOUND-FLAG = ZERO                                   K-0202
009970             AND PW-BT-USED(WS-BT-IDX) = ZERO                     K-0202
009980         IF PW-BT-ALLOW-REPEAT = 1                                K-0202
009990             MOVE WS-BT-IDX TO WS-BT-Q                            K-0202
010000             MOVE 1 TO WS-BT-FOUND-FLAG                           K-0202
010010         ELSE                                                     K-0202
010020             MOVE PW-WORK-ID(WS-BT-P)   TO WS-CHECK-A             K-0202
010030             MOVE PW-WORK-ID(WS-BT-IDX) TO WS-CHECK-B             K-0202
010040             PERFORM 004450-CHECK-REPEAT THRU 004450-EXIT         K-0202
010050             IF WS-REPEAT-FLAG = ZERO                             K-0202
010060                 MOVE WS-BT-IDX TO WS-BT-Q                        K-0202
010070                 MOVE 1 TO WS-BT-FOUND-FLAG                       K-0202
010080             END-IF                                               K-0202
010090         END-IF                                                   K-0202
010100     END-IF.                                                      K-0202
010110*                                                                 K-0202
010120 004416-EXIT.                                                     K-0202
010130     EXIT.                                                        K-0202
010140*                                                                 K-0202  
010150 004420-BACKTRACK-UNDO.                                           K-0202  
010160*                                                                 K-0202  
010170     MOVE PW-BT-STACK-POS(PW-BT-STACK-TOP) TO WS-BT-UNDO-P.       K-0202  
010180     MOVE PW-BT-STACK-TRY(PW-BT-STACK-TOP) TO WS-BT-UNDO-Q.       K-0202  
010190     MOVE ZERO TO PW-BT-USED(WS-BT-UNDO-P).                       K-0202  
010200     MOVE ZERO TO PW-BT-USED(WS-BT-UNDO-Q).                       K-0202  
010210     MOVE ZERO TO PW-BT-PARTNER(WS-BT-UNDO-P).                    K-0202  
010220     MOVE ZERO TO PW-BT-PARTNER(WS-BT-UNDO-Q).                    K-0202  
010230     SUBTRACT 1 FROM PW-BT-STACK-TOP.                             K-0202  
010240     MOVE WS-BT-UNDO-P TO WS-BT-RESUME-P.                         K-0202  
010250     MOVE WS-BT-UNDO-Q TO WS-BT-RESUME-Q.                         K-0202  
010260*                                                                 K-0202  
010270 004420-EXIT.                                                     K-0202  
010280     EXIT.
010290*
010300*       L A S T - R E S O R T   S E Q U E N T I A L   P A I R S
010310*
010320*    CANNOT HAPPEN WITH REPEATS ALLOWED ON AN EVEN LIST, BUT
010330*    IF IT EVER DOES THIS GUARANTEES EVERY PLAYER STILL GETS
010340*    A TABLE INSTEAD OF ABENDING THE RUN.
010350*
010360 004415-FORCE-SEQUENTIAL-PAIRS.
010370*
010380     PERFORM 004405-RESET-BACKTRACK THRU 004405-EXIT.
010390     PERFORM 004417-ASSIGN-ONE-SEQ-PAIR THRU 004417-EXIT
010400         VARYING WS-BT-IDX FROM 1 BY 2
010410             UNTIL WS-BT-IDX > PW-BT-N.
010420*
010430 004415-EXIT.
010440     EXIT.
010450*
010460 004417-ASSIGN-ONE-SEQ-PAIR.
010470*
010480     MOVE (WS-BT-IDX + 1) TO PW-BT-PARTNER(WS-BT-IDX).
010490     MOVE WS-BT-IDX TO PW-BT-PARTNER(WS-BT-IDX + 1).
010500*
010510 004417-EXIT.
010520     EXIT.
010530*
010540*           H A S   T H I S   P A I R   A L R E A D Y   P L A Y E D
010550*
010560 004450-CHECK-REPEAT.
010570*
010580     IF WS-CHECK-A <= WS-CHECK-B
010590         MOVE WS-CHECK-A TO WS-CHECK-LOW
010600         MOVE WS-CHECK-B TO WS-CHECK-HIGH
010610     ELSE
010620         MOVE WS-CHECK-B TO WS-CHECK-LOW
010630         MOVE WS-CHECK-A TO WS-CHECK-HIGH
010640     END-IF.
010650     MOVE ZERO TO WS-REPEAT-FLAG.
010660     PERFORM 004451-CHECK-ONE-PRIOR-PAIR THRU 004451-EXIT
010670         VARYING PP-K FROM 1 BY 1
010680             UNTIL PP-K > PP-PAIR-COUNT.
010690*
010700 004450-EXIT.
010710     EXIT.
010720*
010730 004451-CHECK-ONE-PRIOR-PAIR.
010740*
010750     IF PP-PLAYER-LOW(PP-K) = WS-CHECK-LOW
010760             AND PP-PLAYER-HIGH(PP-K) = WS-CHECK-HIGH
010770         MOVE 1 TO WS-REPEAT-FLAG.
010780*
010790 004451-EXIT.
010800     EXIT.
010810*
010820*          V A L I D A T E   T H E   P A I R I N G   S E T
010830*
010840*    A DESK CHECK, NOT A CORRECTION -- IF ANY OF THESE FIRE
010850*    THE BACKTRACKING LOGIC ABOVE HAS A BUG AND NEEDS TO BE
010860*    LOOKED AT, NOT THE DATA.
010870*
010880 004500-VALIDATE-PAIRING-SET.
010890*
010900     MOVE ZERO TO WS-VALID-ERR-FLAG.
010910     PERFORM 004501-CHECK-ONE-RESULT-ROW THRU 004501-EXIT
010920         VARYING PW-I FROM 1 BY 1
010930             UNTIL PW-I > PW-RESULT-COUNT.
010940*
010950 004500-EXIT.
010960     EXIT.
010970*
010980 004501-CHECK-ONE-RESULT-ROW.
010990*
011000     IF PW-RES-PLAYER-A(PW-I) = PW-RES-PLAYER-B(PW-I)
011010         DISPLAY "KTSPRST WARNING - SELF-PAIRING AT ROW "
011020                 PW-I
011030         MOVE 1 TO WS-VALID-ERR-FLAG.
011040*
011050 004501-EXIT.
011060     EXIT.
011070*
011080*                W R I T E   T H E   P A I R I N G S
011090*
011100 000600-WRITE-PAIRINGS.
011110*
011120     COMPUTE PW-NEW-ROUND = PW-CURRENT-ROUND + 1.
011130     MOVE ZERO TO PW-TABLE-NO.
011140     PERFORM 000601-EMIT-ONE-PAIRING-ROW THRU 000601-EXIT
011150         VARYING PW-I FROM 1 BY 1
011160             UNTIL PW-I > PW-RESULT-COUNT.
011170*
011180     IF PW-BYE-WAS-CHOSEN
011190         ADD 1 TO PW-TABLE-NO
011200         MOVE PW-NEW-ROUND TO PX-ROUND-NO
011210         MOVE PW-TABLE-NO  TO PX-TABLE-NO
011220         MOVE PW-BYE-PLAYER-ID TO PX-PLAYER-A
011230         MOVE SPACES TO PX-PLAYER-B
011240         MOVE "BYE" TO PX-RESULT
011250         WRITE PX-PAIRING-RECORD
011260     END-IF.
011270*
011280 000600-EXIT.
011290     EXIT.
011300*
011310 000601-EMIT-ONE-PAIRING-ROW.
011320*
011330     ADD 1 TO PW-TABLE-NO.
011340     MOVE PW-NEW-ROUND TO PX-ROUND-NO.
011350     MOVE PW-TABLE-NO  TO PX-TABLE-NO.
011360     MOVE PW-RES-PLAYER-A(PW-I) TO PX-PLAYER-A.
011370     MOVE PW-RES-PLAYER-B(PW-I) TO PX-PLAYER-B.
011380     MOVE "PENDING" TO PX-RESULT.
011390     WRITE PX-PAIRING-RECORD.
011400*
011410 000601-EXIT.
011420     EXIT.
011430*
011440*         W R I T E   T H E   R E F U S A L   M E S S A G E
011450*
011460 000440-WRITE-REFUSAL.
011470*
011480     IF PW-ROUND-IS-OPEN
011490         DISPLAY "KTSPRST - ROUND " PW-CURRENT-ROUND
011500                 " STILL HAS PENDING TABLES - NOT PAIRED"
011510     ELSE
011520         DISPLAY "KTSPRST - SCHEDULE COMPLETE AT ROUND "
011530                 PW-CURRENT-ROUND " OF " PW-TOTAL-ROUNDS
011540                 " - NOT PAIRED"
011550     END-IF.
011560*
011570 000440-EXIT.
011580     EXIT.
011590*
011600*                  T E R M I N A T E
011610*
011620 000900-TERMINATE.
011630*
011640     CLOSE TOURN-HDR-FILE.
011650     CLOSE PLAYERS-FILE.
011660     CLOSE RESULTS-FILE.
011670     CLOSE PAIRINGS-FILE.
011680*
011690 000900-EXIT.
011700     EXIT.
