000010*
000020*              T O U R N A M E N T   H E A D E R
000030*
000040*    KTSTHDR.CPY  --  ONE-RECORD CONTROL FILE GIVING THE
000050*    TOURNAMENT NAME AND THE NUMBER OF ROUNDS SCHEDULED.
000060*    SUPPLIED BY THE TOURNAMENT ORGANIZER BEFORE ROUND ONE
000070*    IS EVER PAIRED AND NEVER REWRITTEN BY THESE PROGRAMS.
000080*
000090 01  TH-HEADER-RECORD.
000100     05  TH-TOURN-NAME           PIC  X(40).
000110     05  TH-TOTAL-ROUNDS         PIC  9(02).
000120     05  FILLER                  PIC  X(05).
