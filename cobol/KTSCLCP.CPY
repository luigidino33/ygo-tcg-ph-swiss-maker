000010*
000020*             S T A N D I N G S   C A L C U L A T O R
000030*
000040*    KTSCLCP.CPY  --  TURNS THE PLAYER RESULTS GRAPH (KTSGRFW
000050*    /KTSGRFP) INTO A RANKED STANDINGS TABLE.  CALLER MUST
000060*    PERFORM 2000-REBUILD-GRAPH FIRST.  3000-COMPUTE-STANDINGS
000070*    IS THE ONLY ENTRY POINT A DRIVER SHOULD PERFORM -- THE
000080*    REST ARE SUB-STEPS CALLED IN A FIXED ORDER BECAUSE BBB
000090*    NEEDS EVERY PLAYER'S MATCH-WIN PERCENT FIRST AND CCC
000100*    NEEDS EVERY PLAYER'S BBB FIRST.
000110*
000120 3000-COMPUTE-STANDINGS.
000130*
000140     MOVE GW-PLAYER-COUNT TO CW-STAND-COUNT.
000150     PERFORM 3010-COMPUTE-ONE-PLAYER THRU 3010-EXIT
000160         VARYING CW-I FROM 1 BY 1
000170             UNTIL CW-I > CW-STAND-COUNT.
000180*
000190     PERFORM 3150-COMPUTE-BBB-ALL THRU 3150-EXIT.
000200     PERFORM 3250-COMPUTE-CCC-ALL THRU 3250-EXIT.
000210     PERFORM 3050-COMPUTE-DDD-ALL THRU 3050-EXIT.
000220     PERFORM 3300-PACK-KTS-KEY-ALL THRU 3300-EXIT.
000230     PERFORM 3400-RANK-STANDINGS THRU 3400-EXIT.
000240*
000250 3000-EXIT.
000260     EXIT.
000270*
000280 3010-COMPUTE-ONE-PLAYER.
000290*
000300     MOVE GW-PLAYER-ID(CW-I)   TO CW-PLAYER-ID(CW-I)
000310     MOVE GW-PLAYER-NAME(CW-I) TO CW-PLAYER-NAME(CW-I)
000320     COMPUTE CW-PTS(CW-I) = 3 * GW-WINS-TOTAL(CW-I)
000330     PERFORM 3100-MATCH-WIN-PCT THRU 3100-EXIT.
000340*
000350 3010-EXIT.
000360     EXIT.
000370*
000380*              M A T C H   W I N   P E R C E N T
000390*
000400 3100-MATCH-WIN-PCT.
000410*
000420     COMPUTE CW-MATCHES-EXCL-BYE =
000430         GW-WINS-EXCL-BYE(CW-I) + GW-LOSS-COUNT(CW-I)
000440                                 + GW-TIE-COUNT(CW-I).
000450     IF CW-MATCHES-EXCL-BYE = ZERO
000460         MOVE ZERO TO CW-MW-FRACTION(CW-I)
000470         MOVE ZERO TO CW-MW-PCT-ED(CW-I)
000480     ELSE
000490         COMPUTE CW-MW-FRACTION(CW-I) ROUNDED =
000500             GW-WINS-EXCL-BYE(CW-I) / CW-MATCHES-EXCL-BYE
000510         COMPUTE CW-MW-PCT-ED(CW-I) ROUNDED =
000520             CW-MW-FRACTION(CW-I) * 100
000530     END-IF.
000540*
000550 3100-EXIT.
000560     EXIT.
000570*
000580*        O P P O N E N T S '   W I N   P E R C E N T
000590*
000600*    GENERIC OVER TWO BASES, SELECTED BY CW-OPP-BASIS-FLAG --
000610*    1 MEANS AVERAGE THE OPPONENTS' OWN MATCH-WIN FRACTION
000620*    (THE "BBB" BASIS); 2 MEANS AVERAGE THE OPPONENTS' OWN
000630*    BBB, EXPRESSED AS A FRACTION (THE "CCC" BASIS).  RESULT
000640*    COMES BACK IN CW-MEAN-FRACTION FOR PLAYER CW-I.
000650*
000660 3200-OPP-WIN-PCT.
000670*
000680     MOVE ZERO TO CW-MEAN-FRACTION.
000690     IF GW-OPP-COUNT(CW-I) = ZERO
000700         GO TO 3200-EXIT.
000710*
000720     MOVE ZERO TO CW-SUM-FRACTION.
000730     PERFORM 3205-SUM-ONE-OPPONENT THRU 3205-EXIT
000740         VARYING CW-J FROM 1 BY 1
000750             UNTIL CW-J > GW-OPP-COUNT(CW-I).
000760     COMPUTE CW-MEAN-FRACTION ROUNDED =
000770         CW-SUM-FRACTION / GW-OPP-COUNT(CW-I).
000780*
000790 3200-EXIT.
000800     EXIT.
000810*
000820 3205-SUM-ONE-OPPONENT.
000830*
000840     MOVE GW-OPP-ID(CW-I CW-J) TO GW-FIND-ID.
000850     PERFORM 2020-FIND-PLAYER THRU 2020-EXIT.
000860     IF GW-FIND-INDEX NOT = ZERO
000870         IF CW-OPP-BASIS-FLAG = 1
000880             ADD CW-MW-FRACTION(GW-FIND-INDEX)
000890                                 TO CW-SUM-FRACTION
000900         ELSE
000910             COMPUTE CW-SUM-FRACTION =
000920                 CW-SUM-FRACTION
000930                     + (CW-BBB(GW-FIND-INDEX) / 1000)
000940         END-IF
000950     END-IF.
000960*
000970 3205-EXIT.
000980     EXIT.
000990*
001000 3150-COMPUTE-BBB-ALL.
001010*
001020     PERFORM 3160-COMPUTE-BBB-ONE THRU 3160-EXIT
001030         VARYING CW-I FROM 1 BY 1
001040             UNTIL CW-I > CW-STAND-COUNT.
001050*
001060 3150-EXIT.
001070     EXIT.
001080*
001090 3160-COMPUTE-BBB-ONE.
001100*
001110     MOVE 1 TO CW-OPP-BASIS-FLAG.
001120     PERFORM 3200-OPP-WIN-PCT THRU 3200-EXIT.
001130     MOVE CW-MEAN-FRACTION TO CW-OMW-FRACTION(CW-I).
001140     COMPUTE CW-OMW-PCT-ED(CW-I) ROUNDED =
001150         CW-OMW-FRACTION(CW-I) * 100.
001160     MOVE CW-MEAN-FRACTION TO CW-SCALE-IN.
001170     PERFORM 3210-SCALE-CLAMP THRU 3210-EXIT.
001180     MOVE CW-SCALE-OUT TO CW-BBB(CW-I).
001190*
001200 3160-EXIT.
001210     EXIT.
001220*
001230 3250-COMPUTE-CCC-ALL.
001240*
001250     PERFORM 3260-COMPUTE-CCC-ONE THRU 3260-EXIT
001260         VARYING CW-I FROM 1 BY 1
001270             UNTIL CW-I > CW-STAND-COUNT.
001280*
001290 3250-EXIT.
001300     EXIT.
001310*
001320 3260-COMPUTE-CCC-ONE.
001330*
001340     MOVE 2 TO CW-OPP-BASIS-FLAG.
001350     PERFORM 3200-OPP-WIN-PCT THRU 3200-EXIT.
001360     MOVE CW-MEAN-FRACTION TO CW-OOMW-FRACTION(CW-I).
001370     COMPUTE CW-OOMW-PCT-ED(CW-I) ROUNDED =
001380         CW-OOMW-FRACTION(CW-I) * 100.
001390     MOVE CW-MEAN-FRACTION TO CW-SCALE-IN.
001400     PERFORM 3210-SCALE-CLAMP THRU 3210-EXIT.
001410     MOVE CW-SCALE-OUT TO CW-CCC(CW-I).
001420*
001430 3260-EXIT.
001440     EXIT.
001450*
001460*      S C A L E   T O   P E R - M I L L E   A N D   C L A M P
001470*
001480*    ROUNDS CW-SCALE-IN (A FRACTION, 0 THRU 1) TO THREE
001490*    DECIMAL PLACES, MULTIPLIES BY 1000 TO MAKE IT A WHOLE
001500*    NUMBER, AND CLAMPS AT 999 SO IT ALWAYS FITS THE THREE
001510*    DIGIT BBB/CCC FIELD EVEN WHEN THE FRACTION ROUNDS TO
001520*    AN EXACT 1.000.
001530*
001540 3210-SCALE-CLAMP.
001550*
001560     COMPUTE CW-SCALE-ROUNDED ROUNDED = CW-SCALE-IN.
001570     COMPUTE CW-SCALE-OUT = CW-SCALE-ROUNDED * 1000.
001580     IF CW-SCALE-OUT > 999
001590         MOVE 999 TO CW-SCALE-OUT.
001600*
001610 3210-EXIT.
001620     EXIT.
001630*
001640*                     D D D   F I G U R E
001650*
001660*    SUM OF THE SQUARES OF EVERY ROUND NUMBER A PLAYER LOST
001670*    IN, CAPPED AT 999 SO A HARD-LUCK RUN CANNOT OVERFLOW THE
001680*    THREE DIGIT FIELD.
001690*
001700 3050-COMPUTE-DDD-ALL.
001710*
001720     PERFORM 3060-COMPUTE-DDD-ONE THRU 3060-EXIT
001730         VARYING CW-I FROM 1 BY 1
001740             UNTIL CW-I > CW-STAND-COUNT.
001750*
001760 3050-EXIT.
001770     EXIT.
001780*
001790 3060-COMPUTE-DDD-ONE.
001800*
001810     MOVE ZERO TO CW-DDD-SUM.
001820     PERFORM 3065-ADD-LOST-ROUND-SQ THRU 3065-EXIT
001830         VARYING CW-J FROM 1 BY 1
001840             UNTIL CW-J > GW-LOST-ROUND-COUNT(CW-I).
001850     IF CW-DDD-SUM > 999
001860         MOVE 999 TO CW-DDD(CW-I)
001870     ELSE
001880         MOVE CW-DDD-SUM TO CW-DDD(CW-I)
001890     END-IF.
001900*
001910 3060-EXIT.
001920     EXIT.
001930*
001940 3065-ADD-LOST-ROUND-SQ.
001950*
001960     COMPUTE CW-DDD-SUM =
001970         CW-DDD-SUM + (GW-LOST-ROUND(CW-I CW-J) ** 2).
001980*
001990 3065-EXIT.
002000     EXIT.
002010*
002020*            P A C K   T H E   K T S   K E Y
002030*
002040 3300-PACK-KTS-KEY-ALL.
002050*
002060     PERFORM 3310-PACK-ONE-KEY THRU 3310-EXIT
002070         VARYING CW-I FROM 1 BY 1
002080             UNTIL CW-I > CW-STAND-COUNT.
002090*
002100 3300-EXIT.
002110     EXIT.
002120*
002130 3310-PACK-ONE-KEY.
002140*
002150     MOVE CW-PTS(CW-I) TO CW-KTS-AA(CW-I).
002160     MOVE CW-BBB(CW-I) TO CW-KTS-BBB(CW-I).
002170     MOVE CW-CCC(CW-I) TO CW-KTS-CCC(CW-I).
002180     MOVE CW-DDD(CW-I) TO CW-KTS-DDD(CW-I).
002190*
002200 3310-EXIT.
002210     EXIT.
002220*
002230*      R A N K   B Y   K T S   K E Y ,   H I G H   T O   L O W
002240*
002250*    A PLAIN INSERTION SORT -- THE FIELD NEVER HOLDS MORE
002260*    THAN 200 ENTRANTS SO THERE IS NO NEED FOR ANYTHING
002270*    FANCIER.  THE SHIFT CONDITION IN 3415-SHIFT-ONE-ROW
002280*    (LESS-THAN, NOT LESS-THAN-OR-EQUAL) IS WHAT KEEPS TIED
002290*    PLAYERS IN THE ORDER THEY CAME IN -- DO NOT "SIMPLIFY" IT.
002300*
002310 3400-RANK-STANDINGS.
002320*
002330     PERFORM 3410-INSERT-ONE-PLAYER THRU 3410-EXIT
002340         VARYING CW-I FROM 2 BY 1
002350             UNTIL CW-I > CW-STAND-COUNT.
002360*
002370     PERFORM 3420-SET-ONE-RANK THRU 3420-EXIT
002380         VARYING CW-I FROM 1 BY 1
002390             UNTIL CW-I > CW-STAND-COUNT.
002400*
002410 3400-EXIT.
002420     EXIT.
002430*
002440 3410-INSERT-ONE-PLAYER.
002450*
002460     MOVE CW-PLAYER-ID(CW-I)    TO CH-PLAYER-ID.
002470     MOVE CW-PLAYER-NAME(CW-I)  TO CH-PLAYER-NAME.
002480     MOVE CW-PTS(CW-I)          TO CH-PTS.
002490     MOVE CW-MW-FRACTION(CW-I)  TO CH-MW-FRACTION.
002500     MOVE CW-MW-PCT-ED(CW-I)    TO CH-MW-PCT-ED.
002510     MOVE CW-OMW-FRACTION(CW-I) TO CH-OMW-FRACTION.
002520     MOVE CW-OMW-PCT-ED(CW-I)   TO CH-OMW-PCT-ED.
002530     MOVE CW-OOMW-FRACTION(CW-I) TO CH-OOMW-FRACTION.
002540     MOVE CW-OOMW-PCT-ED(CW-I)  TO CH-OOMW-PCT-ED.
002550     MOVE CW-BBB(CW-I)          TO CH-BBB.
002560     MOVE CW-CCC(CW-I)          TO CH-CCC.
002570     MOVE CW-DDD(CW-I)          TO CH-DDD.
002580     MOVE CW-KTS-KEY(CW-I)      TO CH-KTS-KEY.
002590     MOVE CW-I TO CW-J.
002600     PERFORM 3415-SHIFT-ONE-ROW THRU 3415-EXIT
002610         UNTIL CW-J <= 1
002620             OR CW-KTS-KEY(CW-J - 1) >= CH-KTS-KEY.
002630     MOVE CH-PLAYER-ID    TO CW-PLAYER-ID(CW-J).
002640     MOVE CH-PLAYER-NAME  TO CW-PLAYER-NAME(CW-J).
002650     MOVE CH-PTS          TO CW-PTS(CW-J).
002660     MOVE CH-MW-FRACTION  TO CW-MW-FRACTION(CW-J).
002670     MOVE CH-MW-PCT-ED    TO CW-MW-PCT-ED(CW-J).
002680     MOVE CH-OMW-FRACTION TO CW-OMW-FRACTION(CW-J).
002690     MOVE CH-OMW-PCT-ED   TO CW-OMW-PCT-ED(CW-J).
002700     MOVE CH-OOMW-FRACTION TO CW-OOMW-FRACTION(CW-J).
002710     MOVE CH-OOMW-PCT-ED  TO CW-OOMW-PCT-ED(CW-J).
002720     MOVE CH-BBB          TO CW-BBB(CW-J).
002730     MOVE CH-CCC          TO CW-CCC(CW-J).
002740     MOVE CH-DDD          TO CW-DDD(CW-J).
002750     MOVE CH-KTS-KEY      TO CW-KTS-KEY(CW-J).
002760*
002770 3410-EXIT.
002780     EXIT.
002790*
002800 3415-SHIFT-ONE-ROW.
002810*
002820     MOVE CW-STAND-ROW(CW-J - 1) TO CW-STAND-ROW(CW-J).
002830     SUBTRACT 1 FROM CW-J.
002840*
002850 3415-EXIT.
002860     EXIT.
002870*
002880 3420-SET-ONE-RANK.
002890*
002900     MOVE CW-I TO CW-RANK(CW-I).
002910*
002920 3420-EXIT.
002930     EXIT.
