000010*
000020*             S T A N D I N G S   C A L C U L A T O R
000030*
000040*    KTSCLCW.CPY  --  WORKING STORAGE FOR KTSCLCP.CPY.  ONE
000050*    ROW PER PLAYER, BUILT FROM THE PLAYER RESULTS GRAPH IN
000060*    KTSGRFW.CPY.  SR-KTS-KEY-R (SEE KTSSTND.CPY) IS PACKED
000070*    DIRECTLY FROM CW-KTS-KEY-R BELOW -- BOTH REDEFINE A
000080*    PIC 9(13) INTO THE SAME FOUR-GROUP AA/BBB/CCC/DDD VIEW.
000090*
000100 01  CALC-WORK-AREA.
000110     05  CW-STAND-COUNT          PIC  9(03)  COMP VALUE ZERO.
000120     05  CW-STAND-TABLE.
000130         10  CW-STAND-ROW OCCURS 200 TIMES.
000140             15  CW-PLAYER-ID          PIC X(12).
000150             15  CW-PLAYER-NAME        PIC X(30).
000160             15  CW-PTS                PIC 9(04) COMP.
000170             15  CW-MW-FRACTION        PIC S9(01)V9(06) COMP.
000180             15  CW-MW-PCT-ED          PIC 9(03)V9.
000190             15  CW-OMW-FRACTION       PIC S9(01)V9(06) COMP.
000200             15  CW-OMW-PCT-ED         PIC 9(03)V9.
000210             15  CW-OOMW-FRACTION      PIC S9(01)V9(06) COMP.
000220             15  CW-OOMW-PCT-ED        PIC 9(03)V9.
000230             15  CW-BBB                PIC 9(03) COMP.
000240             15  CW-CCC                PIC 9(03) COMP.
000250             15  CW-DDD                PIC 9(03) COMP.
000260             15  CW-KTS-KEY            PIC 9(13).
000270             15  CW-KTS-KEY-R REDEFINES CW-KTS-KEY.
000280                 20  CW-KTS-AA                 PIC 9(04).
000290                 20  CW-KTS-BBB                PIC 9(03).
000300                 20  CW-KTS-CCC                PIC 9(03).
000310                 20  CW-KTS-DDD                PIC 9(03).
000320             15  CW-RANK               PIC 9(03) COMP.
000330             15  FILLER                PIC X(04).
000340*
000350 01  CALC-HOLD-ROW.
000360     05  CH-PLAYER-ID            PIC X(12).
000370     05  CH-PLAYER-NAME          PIC X(30).
000380     05  CH-PTS                  PIC 9(04) COMP.
000390     05  CH-MW-FRACTION          PIC S9(01)V9(06) COMP.
000400     05  CH-MW-PCT-ED            PIC 9(03)V9.
000410     05  CH-OMW-FRACTION         PIC S9(01)V9(06) COMP.
000420     05  CH-OMW-PCT-ED           PIC 9(03)V9.
000430     05  CH-OOMW-FRACTION        PIC S9(01)V9(06) COMP.
000440     05  CH-OOMW-PCT-ED          PIC 9(03)V9.
000450     05  CH-BBB                  PIC 9(03) COMP.
000460     05  CH-CCC                  PIC 9(03) COMP.
000470     05  CH-DDD                  PIC 9(03) COMP.
000480     05  CH-KTS-KEY              PIC 9(13).
000490     05  CH-RANK                 PIC 9(03) COMP.
000500     05  FILLER                  PIC X(04).
000510*
000520 01  CALC-SUBSCRIPTS.
000530     05  CW-I                    PIC 9(03) COMP VALUE ZERO.
000540     05  CW-J                    PIC 9(03) COMP VALUE ZERO.
000550     05  CW-OPP-BASIS-FLAG       PIC 9(01) COMP VALUE ZERO.
000560     05  CW-MATCHES-EXCL-BYE     PIC 9(03) COMP VALUE ZERO.
000570     05  CW-SUM-FRACTION         PIC S9(03)V9(06) COMP VALUE ZERO.
000580     05  CW-MEAN-FRACTION        PIC S9(01)V9(06) COMP VALUE ZERO.
000590     05  CW-DDD-SUM              PIC 9(05) COMP VALUE ZERO.
000600     05  CW-SCALE-IN             PIC S9(01)V9(06) COMP VALUE ZERO.
000610     05  CW-SCALE-ROUNDED        PIC 9(01)V999 COMP VALUE ZERO.
000620     05  CW-SCALE-OUT            PIC 9(04) COMP VALUE ZERO.
000630     05  FILLER                  PIC X(04) VALUE SPACES.
